000100******************************************************************
000200*
000300* PRODUCT   : ARCHITECTURE REVIEW BATCH SUBSYSTEM
000400*
000500* FUNCTION  : DEEP COPY OF ONE SCORED ARCHITECTURE DIAGRAM -
000600*             HEADER, COMPONENTS AND LINKS - UNDER NEW IDS
000700*
000800* PROGRAM   : ARCBT030, COBOL/BATCH
000900*
001000* INPUT     : ARCHITECTURE-HEADER-FILE, COMPONENT-FILE, LINK-FILE,
001100*             NEW-COMPONENT-ID-FILE, NEW-LINK-ID-FILE, SYSIN
001200*
001300* OUTPUT    : COPY-ARCHITECTURE-HEADER-FILE, COPY-COMPONENT-FILE,
001400*             COPY-LINK-FILE
001500*
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.    ARCBT030.
001900 AUTHOR.        R. J. TATE.
002000 INSTALLATION.  CONTINENTAL DATA SERVICES - APPLICATIONS DIV.
002100 DATE-WRITTEN.  09/14/1990.
002200 DATE-COMPILED.
002300 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002400******************************************************************
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 09/14/1990  RJT  CR-12010  ORIGINAL PROGRAM.  "CLONE ARCHITECT-
002800*                            URE" REQUEST FROM THE REVIEW BOARD -
002900*                            LETS A DRAFT BE STARTED FROM A PRIOR
003000*                            SCORED RUN WITHOUT RE-KEYING IT.
003100* 02/11/1992  LMF  CR-12610  NEW-ID VALUES NOW SUPPLIED ON THEIR
003200*                            OWN PARAMETER FILES INSTEAD OF ONE
003300*                            SYSIN DECK - THE OLD 80-COLUMN CARD
003400*                            IMAGE COULD NOT HOLD MORE THAN 1
003500*                            COMPONENT ID.
003600* 06/03/1993  LMF  CR-12840  NAME-SUBSTITUTION RULE ADDED - BLANK
003700*                            CALLER NAME NOW DEFAULTS TO SOURCE
003800*                            NAME PLUS " (COPY)" INSTEAD OF BEING
003900*                            WRITTEN OUT BLANK.
004000* 05/19/1995  DCR  CR-13705  LINKS WITH EITHER ENDPOINT MISSING
004100*                            FROM THE ID MAP ARE NOW SILENTLY
004200*                            DROPPED RATHER THAN ABENDING THE
004300*                            RUN - PARTIAL DIAGRAMS CAN OCCUR
004400*                            WHEN A COMPONENT COPY IS SKIPPED.
004500* 08/02/1997  PQH  CR-14990  ID-MAP TABLE WIDENED FROM 200 TO 500
004600*                            ENTRIES TO MATCH ARCBT010'S COMPONENT
004700*                            TABLE LIMIT.
004800* 01/11/1999  PQH  Y2K-0041  FOUR-DIGIT YEAR REVIEW - NO DATE
004900*                            ARITHMETIC IN THIS PROGRAM, NO
005000*                            WINDOWING REQUIRED.  SIGNED OFF.
005100* 03/05/1999  PQH  Y2K-0041  Y2K CERTIFICATION CLOSED.
005200* 10/14/2004  SKV  CR-18105  DROPPED-LINK COUNT ADDED TO THE RUN
005300*                            STATISTICS BANNER PER SUPPORT DESK
005400*                            REQUEST (TOO MANY "WHY IS MY LINK
005500*                            COUNT SHORT" TICKETS).
005600* 07/21/2008  NBH  CR-19480  CONSOLIDATED FILE-STATUS DUMP ADDED
005700*                            TO THE ABEND BANNER, SAME AS
005800*                            ARCBT020.
005900* 07/19/2011  WDK  CR-21006  ARCFCOMP/ARCFHEAD REPACKED COMP-3
006000*                            PER THE ORIGINAL RECORD SPEC -
006100*                            LAYOUT ONLY, NO LOGIC CHANGE HERE.
006200* 08/02/2011  WDK  CR-21050  COLLAPSED THE REDUNDANT PERFORM OF
006300*                            C09030-END AFTER EACH FATAL-ERROR
006400*                            CALL INTO A GO TO, MATCHING THE
006500*                            ABORT IDIOM USED ELSEWHERE IN THE
006600*                            SHOP.  ADDED WK-PROGRAM-NAME AND
006700*                            WK-EOJ-SWITCH AT THE 77 LEVEL.
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.  IBM-3090.
007200 OBJECT-COMPUTER.  IBM-3090.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS ARCH-TYPE-CLASS IS 'A' THRU 'Z'
007600     UPSI-0 IS ARCB-RERUN-SWITCH.
007700*-----------------------------------------------------------------
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000*                                  - SOURCE ARCHITECTURE  INPUT
008100     SELECT  ARCHITECTURE-HEADER-FILE
008200                           ASSIGN   TO ARCH-HEADER-FILE
008300                           ORGANIZATION IS LINE SEQUENTIAL
008400                           FILE STATUS IS WS-FS-HEADER-FILE.
008500*                                  - SOURCE COMPONENTS  INPUT
008600     SELECT  COMPONENT-FILE       ASSIGN   TO COMPONENT-FILE
008700                           ORGANIZATION IS LINE SEQUENTIAL
008800                           FILE STATUS IS WS-FS-COMPONENT-FILE.
008900*                                  - SOURCE LINKS  INPUT
009000     SELECT  LINK-FILE            ASSIGN   TO LINK-FILE
009100                           ORGANIZATION IS LINE SEQUENTIAL
009200                           FILE STATUS IS WS-FS-LINK-FILE.
009300*                                  - NEW COMPONENT IDS  INPUT,
009400*                                    ONE PER COMPONENT-FILE ROW,
009500*                                    SAME READ ORDER
009600     SELECT  NEW-COMPONENT-ID-FILE
009700                           ASSIGN   TO NEWCOMP-ID-FILE
009800                           ORGANIZATION IS LINE SEQUENTIAL
009900                           FILE STATUS IS WS-FS-NEWCOMP-FILE.
010000*                                  - NEW LINK IDS  INPUT,
010100*                                    ONE PER LINK-FILE ROW,
010200*                                    SAME READ ORDER
010300     SELECT  NEW-LINK-ID-FILE     ASSIGN   TO NEWLINK-ID-FILE
010400                           ORGANIZATION IS LINE SEQUENTIAL
010500                           FILE STATUS IS WS-FS-NEWLINK-FILE.
010600*                                  - COPY ARCHITECTURE  OUTPUT
010700     SELECT  COPY-ARCHITECTURE-HEADER-FILE
010800                           ASSIGN   TO COPYHDR-FILE
010900                           ORGANIZATION IS LINE SEQUENTIAL
011000                           FILE STATUS IS WS-FS-COPYHDR-FILE.
011100*                                  - COPY COMPONENTS  OUTPUT
011200     SELECT  COPY-COMPONENT-FILE  ASSIGN   TO COPYCOMP-FILE
011300                           ORGANIZATION IS LINE SEQUENTIAL
011400                           FILE STATUS IS WS-FS-COPYCOMP-FILE.
011500*                                  - COPY LINKS  OUTPUT
011600     SELECT  COPY-LINK-FILE       ASSIGN   TO COPYLINK-FILE
011700                           ORGANIZATION IS LINE SEQUENTIAL
011800                           FILE STATUS IS WS-FS-COPYLINK-FILE.
011900******************************************************************
012000 DATA DIVISION.
012100 FILE SECTION.
012200 FD  ARCHITECTURE-HEADER-FILE
012300     LABEL RECORDS ARE OMITTED.
012400 01  REC-ARCHITECTURE-HEADER-FILE      PIC X(140).
012500 FD  COMPONENT-FILE
012600     LABEL RECORDS ARE OMITTED.
012700 01  REC-COMPONENT-FILE                PIC X(150).
012800 FD  LINK-FILE
012900     LABEL RECORDS ARE OMITTED.
013000 01  REC-LINK-FILE                     PIC X(140).
013100 FD  NEW-COMPONENT-ID-FILE
013200     LABEL RECORDS ARE OMITTED.
013300 01  REC-NEW-COMPONENT-ID-FILE         PIC X(036).
013400 FD  NEW-LINK-ID-FILE
013500     LABEL RECORDS ARE OMITTED.
013600 01  REC-NEW-LINK-ID-FILE              PIC X(036).
013700 FD  COPY-ARCHITECTURE-HEADER-FILE
013800     LABEL RECORDS ARE OMITTED.
013900 01  REC-COPY-ARCHITECTURE-HEADER-FILE PIC X(140).
014000 FD  COPY-COMPONENT-FILE
014100     LABEL RECORDS ARE OMITTED.
014200 01  REC-COPY-COMPONENT-FILE           PIC X(150).
014300 FD  COPY-LINK-FILE
014400     LABEL RECORDS ARE OMITTED.
014500 01  REC-COPY-LINK-FILE                PIC X(140).
014600*-----------------------------------------------------------------
014700 WORKING-STORAGE SECTION.
014800*                                  - RECORD STAGING AREAS, SOURCE
014900*                                    SIDE AND COPY SIDE SHARE THE
015000*                                    SAME COPYBOOK LAYOUT VIA
015100*                                    REPLACING ON THE 01-LEVEL
015200*--- COPY FILE HEADER LAYOUT, SOURCE SIDE
015300     COPY ARCFHEAD
015400         REPLACING ==ARCHDR-RECORD== BY ==SRC-HEADER-RECORD==.
015500*--- COPY FILE HEADER LAYOUT, COPY SIDE
015600     COPY ARCFHEAD
015700         REPLACING ==ARCHDR-RECORD== BY ==COPY-HEADER-RECORD==.
015800*--- COPY FILE COMPONENT LAYOUT, SOURCE SIDE
015900     COPY ARCFCOMP
016000         REPLACING ==ARCCOMP-RECORD== BY ==SRC-COMPONENT-RECORD==.
016100*--- COPY FILE COMPONENT LAYOUT, COPY SIDE
016200     COPY ARCFCOMP
016300        REPLACING ==ARCCOMP-RECORD== BY ==COPY-COMPONENT-RECORD==.
016400*--- COPY FILE LINK LAYOUT, SOURCE SIDE
016500     COPY ARCFLINK
016600         REPLACING ==ARCLINK-RECORD== BY ==SRC-LINK-RECORD==.
016700*--- COPY FILE LINK LAYOUT, COPY SIDE
016800     COPY ARCFLINK
016900         REPLACING ==ARCLINK-RECORD== BY ==COPY-LINK-RECORD==.
017000*-----------------------------------------------------------------
017100*                                  - FILE STATUS SWITCHES
017200 01  WK-FILE-STATUSES.
017300     05 WS-FS-HEADER-FILE           PIC X(02).
017400        88  FS-HEADER-OK            VALUE '00'.
017500     05 WS-FS-COMPONENT-FILE        PIC X(02).
017600        88  FS-COMPONENT-OK         VALUE '00'.
017700        88  FS-COMPONENT-EOF        VALUE '10'.
017800     05 WS-FS-LINK-FILE             PIC X(02).
017900        88  FS-LINK-OK              VALUE '00'.
018000        88  FS-LINK-EOF             VALUE '10'.
018100     05 WS-FS-NEWCOMP-FILE          PIC X(02).
018200        88  FS-NEWCOMP-OK           VALUE '00'.
018300        88  FS-NEWCOMP-EOF          VALUE '10'.
018400     05 WS-FS-NEWLINK-FILE          PIC X(02).
018500        88  FS-NEWLINK-OK           VALUE '00'.
018600        88  FS-NEWLINK-EOF          VALUE '10'.
018700     05 WS-FS-COPYHDR-FILE          PIC X(02).
018800        88  FS-COPYHDR-OK           VALUE '00'.
018900     05 WS-FS-COPYCOMP-FILE         PIC X(02).
019000        88  FS-COPYCOMP-OK          VALUE '00'.
019100     05 WS-FS-COPYLINK-FILE         PIC X(02).
019200        88  FS-COPYLINK-OK          VALUE '00'.
019300     05 FILLER                      PIC X(02) VALUE SPACES.
019400*                                  - CONSOLIDATED STATUS DUMP FOR
019500*                                    THE ABEND BANNER - ONE MOVE
019600*                                    CARRIES ALL EIGHT CODES
019700 01  WK-FS-COMBINED.
019800     05 WK-FS-COMBINED-1            PIC X(02).
019900     05 WK-FS-COMBINED-2            PIC X(02).
020000     05 WK-FS-COMBINED-3            PIC X(02).
020100     05 WK-FS-COMBINED-4            PIC X(02).
020200     05 WK-FS-COMBINED-5            PIC X(02).
020300     05 WK-FS-COMBINED-6            PIC X(02).
020400     05 WK-FS-COMBINED-7            PIC X(02).
020500     05 WK-FS-COMBINED-8            PIC X(02).
020600     05 FILLER                      PIC X(02) VALUE SPACES.
020700 01  WK-FS-COMBINED-X REDEFINES
020800       WK-FS-COMBINED               PIC X(18).
020900*-----------------------------------------------------------------
021000*                                  - SYSIN PARAMETER CARD - NEW
021100*                                    ARCH-ID AND OPTIONAL CALLER
021200*                                    NAME OVERRIDE
021300 01  WK-SYSIN-CARD.
021400     05 WK-SYSIN-NEW-ARCH-ID        PIC X(36).
021500     05 WK-SYSIN-NAME-OVERRIDE      PIC X(80).
021600     05 FILLER                      PIC X(04) VALUE SPACES.
021700*                                  - ALTERNATE VIEW OF THE CARD,
021800*                                    USED ONLY TO DUMP IT WHOLE
021900*                                    IN THE ABEND BANNER
022000 01  WK-SYSIN-CARD-X REDEFINES
022100       WK-SYSIN-CARD                PIC X(120).
022200*-----------------------------------------------------------------
022300*                                  - OLD-ID / NEW-ID MAP TABLE,
022400*                                    COMPONENT READ ORDER
022500 01  WK-ID-MAP-TABLE.
022600     05 WK-MAP-COUNT                 PIC S9(4) COMP VALUE ZERO.
022700     05 WK-MAP-ENTRY OCCURS 500 TIMES.                            CR-14990
022800        10 WK-MAP-OLD-ID             PIC X(36).
022900        10 WK-MAP-NEW-ID             PIC X(36).
023000     05 FILLER                       PIC X(04) VALUE SPACES.
023100*-----------------------------------------------------------------
023200*                                  - NAME-BUILDING WORK AREA
023300 01  WK-NAME-WORK.
023400     05 WK-LAST-NONBLANK            PIC S9(4) COMP VALUE ZERO.
023500     05 WK-DEFAULT-NAME              PIC X(80).
023600     05 FILLER                       PIC X(04) VALUE SPACES.
023700*-----------------------------------------------------------------
023800*                                  - LINK ENDPOINT LOOKUP WORK
023900 01  WK-LINK-LOOKUP.
024000     05 WK-SOURCE-FOUND-AT           PIC S9(4) COMP VALUE ZERO.
024100     05 WK-TARGET-FOUND-AT           PIC S9(4) COMP VALUE ZERO.
024200     05 FILLER                       PIC X(04) VALUE SPACES.
024300*-----------------------------------------------------------------
024400*                                  - SUBSCRIPTS
024500 01  WK-SUBSCRIPTS.
024600     05 WK-MX                        PIC S9(4) COMP VALUE ZERO.
024700     05 FILLER                       PIC X(04) VALUE SPACES.
024800*-----------------------------------------------------------------
024900*                                  - TIME/DATE DISPLAY AREA
025000 01  CAMPI-TIMEDATE.
025100     05  WSS-DATE-SIS.
025200         10  WSS-AAAA                 PIC 9(04).
025300         10  WSS-MM                   PIC 9(02).
025400         10  WSS-GG                   PIC 9(02).
025500     05  WSS-TIME-SIS.
025600         10  WSS-ORA                  PIC 9(02).
025700         10  WSS-MIN                  PIC 9(02).
025800         10  WSS-SEC                  PIC 9(02).
025900     05  DIS-DATE.
026000         10  DIS-MM                   PIC 9(02).
026100         10  FILL-DT1                 PIC X(01).
026200         10  DIS-GG                   PIC 9(02).
026300         10  FILL-DT2                 PIC X(01).
026400         10  DIS-AAAA                 PIC 9(04).
026500     05  DIS-TIME.
026600         10  DIS-ORA                  PIC 9(02).
026700         10  FILL-TM1                 PIC X(01).
026800         10  DIS-MIN                  PIC 9(02).
026900         10  FILL-TM2                 PIC X(01).
027000         10  DIS-SEC                  PIC 9(02).
027100     05  FILLER                       PIC X(04) VALUE SPACES.
027200*                                  - WHOLE-DATE VIEW, USED WHEN
027300*                                    THE RUN DATE IS CARRIED AS
027400*                                    ONE BLOCK INTO AN ERROR LINE
027500*                                    INSTEAD OF THREE SUB-FIELDS
027600 01  DIS-DATE-X REDEFINES
027700       DIS-DATE                      PIC X(08).
027800*-----------------------------------------------------------------
027900*                                  - COUNTERS AND ACCUMULATORS
028000 01  WK-TOTALS.
028100     05 WS-TOT-COMPONENT-COPIED       PIC S9(4) COMP VALUE 0.
028200     05 WS-TOT-LINK-COPIED            PIC S9(4) COMP VALUE 0.
028300     05 WS-TOT-LINK-DROPPED           PIC S9(4) COMP VALUE 0.
028400     05 FILLER                        PIC X(04) VALUE SPACES.
028500*-----------------------------------------------------------------
028600*                                  - PROGRAM ERROR AREA
028700 01  CAMPI-ERRORE.
028800     05  ERR-PROGRAMMA                PIC X(08).
028900     05  ERR-PUNTO                    PIC X(04).
029000     05  ERR-DESCRIZIONE              PIC X(60).
029100     05  ERR-CODICE-X                 PIC X(06).
029200     05  FILLER                       PIC X(04) VALUE SPACES.
029300*                                  - PROGRAM CONSTANT / EOJ SWITCH
029400 77  WK-PROGRAM-NAME                  PIC X(08) VALUE 'ARCBT030'. CR-21050
029500 77  WK-EOJ-SWITCH                    PIC X     VALUE 'N'.        CR-21050
029600     88  EOJ-REACHED                  VALUE 'Y'.
029700******************************************************************
029800 PROCEDURE DIVISION.
029900*-----------------------------------------------------------------
030000 MAIN-PROCESS.
030100     PERFORM C00010-INIT THRU C00010-INIT-EXIT.                   CR-21050
030200     PERFORM C02000-COPY-HEADER.
030300     PERFORM C02010-COPY-COMPONENTS.
030400     PERFORM C02020-COPY-LINKS.
030500     PERFORM C01000-FINE.
030600*-----------------------------------------------------------------
030700*
030800*-----------------------------------------------------------------
030900 C00010-INIT.
031000     MOVE WK-PROGRAM-NAME            TO ERR-PROGRAMMA.
031100     PERFORM C08180-ACCEPT-TIMEDATE.
031200     PERFORM C00020-DISPL-INIT.
031300     ACCEPT WK-SYSIN-CARD            FROM SYSIN.
031400     OPEN INPUT  ARCHITECTURE-HEADER-FILE
031500                 COMPONENT-FILE
031600                 LINK-FILE
031700                 NEW-COMPONENT-ID-FILE
031800                 NEW-LINK-ID-FILE.
031900     OPEN OUTPUT COPY-ARCHITECTURE-HEADER-FILE
032000                 COPY-COMPONENT-FILE
032100                 COPY-LINK-FILE.
032200 C00010-INIT-EXIT.
032300     EXIT.
032400*-----------------------------------------------------------------
032500*
032600*-----------------------------------------------------------------
032700 C00020-DISPL-INIT.
032800     DISPLAY '*====----------------------------------------====*'.
032900     DISPLAY '*==== ARCBT030 - ARCHITECTURE DEEP COPY     ====*'.
033000     DISPLAY '*====----------------------------------------====*'.
033100     DISPLAY '*====   RUN DATE : ' DIS-DATE.
033200     DISPLAY '*====   RUN TIME : ' DIS-TIME.
033300     DISPLAY '*====----------------------------------------====*'.
033400*-----------------------------------------------------------------
033500*                                  - NAME-SUBSTITUTION RULE -
033600*                                    CALLER NAME IF NON-BLANK,
033700*                                    ELSE SOURCE NAME + " (COPY)"
033800*-----------------------------------------------------------------
033900 C02000-COPY-HEADER.
034000     PERFORM C08050-READ-HEADER.
034100     MOVE WK-SYSIN-NEW-ARCH-ID
034200                            TO ARHD-ID OF COPY-HEADER-RECORD.
034300     IF WK-SYSIN-NAME-OVERRIDE = SPACES
034400        PERFORM C02005-BUILD-DEFAULT-NAME
034500        MOVE WK-DEFAULT-NAME
034600                            TO ARHD-NAME OF COPY-HEADER-RECORD
034700     ELSE
034800        MOVE WK-SYSIN-NAME-OVERRIDE
034900                            TO ARHD-NAME OF COPY-HEADER-RECORD
035000     END-IF.
035100     MOVE ARHD-OVERALL-SCORE OF SRC-HEADER-RECORD
035200                    TO ARHD-OVERALL-SCORE OF COPY-HEADER-RECORD.
035300     MOVE ARHD-COMPONENT-COUNT OF SRC-HEADER-RECORD
035400                  TO ARHD-COMPONENT-COUNT OF COPY-HEADER-RECORD.
035500     MOVE ARHD-LINK-COUNT OF SRC-HEADER-RECORD
035600                       TO ARHD-LINK-COUNT OF COPY-HEADER-RECORD.
035700     PERFORM C08150-WRITE-HEADER.
035800*-----------------------------------------------------------------
035900*                                  - SCAN SOURCE NAME RIGHT TO
036000*                                    LEFT FOR THE LAST NON-BLANK
036100*                                    CHARACTER, THEN APPEND THE
036200*                                    " (COPY)" SUFFIX
036300*-----------------------------------------------------------------
036400 C02005-BUILD-DEFAULT-NAME.
036500     MOVE ZERO                       TO WK-LAST-NONBLANK.
036600     PERFORM C02006-TEST-ONE-POSITION
036700         VARYING WK-MX FROM 80 BY -1
036800         UNTIL WK-MX < 1 OR WK-LAST-NONBLANK NOT = ZERO.
036900     IF WK-LAST-NONBLANK = ZERO
037000        MOVE 1                       TO WK-LAST-NONBLANK
037100     END-IF.
037200     STRING
037300        ARHD-NAME OF SRC-HEADER-RECORD (1:WK-LAST-NONBLANK)
037400                                       DELIMITED BY SIZE
037500        ' (Copy)'                     DELIMITED BY SIZE
037600        INTO WK-DEFAULT-NAME.
037700*-----------------------------------------------------------------
037800 C02006-TEST-ONE-POSITION.
037900     IF ARHD-NAME OF SRC-HEADER-RECORD (WK-MX:1) NOT = SPACE
038000        MOVE WK-MX                   TO WK-LAST-NONBLANK
038100     END-IF.
038200*-----------------------------------------------------------------
038300*                                  - COPY EVERY COMPONENT UNDER A
038400*                                    NEW ID, BUILDING THE ID-MAP
038500*                                    TABLE AS WE GO
038600*-----------------------------------------------------------------
038700 C02010-COPY-COMPONENTS.
038800     PERFORM C08055-READ-COMPONENT.
038900     PERFORM C08060-READ-NEW-COMPONENT-ID.
039000     PERFORM C02011-COPY-ONE-COMPONENT
039100         UNTIL FS-COMPONENT-EOF.
039200*-----------------------------------------------------------------
039300 C02011-COPY-ONE-COMPONENT.
039400     ADD 1                            TO WK-MAP-COUNT.
039500     MOVE ARCMP-ID OF SRC-COMPONENT-RECORD
039600                            TO WK-MAP-OLD-ID(WK-MAP-COUNT).
039700     MOVE REC-NEW-COMPONENT-ID-FILE
039800                            TO WK-MAP-NEW-ID(WK-MAP-COUNT).
039900     MOVE WK-MAP-NEW-ID(WK-MAP-COUNT)
040000                            TO ARCMP-ID OF COPY-COMPONENT-RECORD.
040100     MOVE ARCMP-NAME OF SRC-COMPONENT-RECORD
040200                          TO ARCMP-NAME OF COPY-COMPONENT-RECORD.
040300     MOVE ARCMP-TYPE OF SRC-COMPONENT-RECORD
040400                          TO ARCMP-TYPE OF COPY-COMPONENT-RECORD.
040500     MOVE ARCMP-POS-X OF SRC-COMPONENT-RECORD
040600                         TO ARCMP-POS-X OF COPY-COMPONENT-RECORD.
040700     MOVE ARCMP-POS-Y OF SRC-COMPONENT-RECORD
040800                         TO ARCMP-POS-Y OF COPY-COMPONENT-RECORD.
040900     MOVE ARCMP-BOT-SCORE OF SRC-COMPONENT-RECORD
041000                     TO ARCMP-BOT-SCORE OF COPY-COMPONENT-RECORD.
041100     PERFORM C08160-WRITE-COMPONENT.
041200     ADD 1                            TO WS-TOT-COMPONENT-COPIED.
041300     PERFORM C08055-READ-COMPONENT.
041400     PERFORM C08060-READ-NEW-COMPONENT-ID.
041500*-----------------------------------------------------------------
041600*                                  - COPY A LINK ONLY WHEN BOTH
041700*                                    ENDPOINTS WERE REMAPPED -
041800*                                    OTHERWISE DROP IT SILENTLY
041900*-----------------------------------------------------------------
042000 C02020-COPY-LINKS.
042100     PERFORM C08065-READ-LINK.
042200     PERFORM C08070-READ-NEW-LINK-ID.
042300     PERFORM C02021-COPY-ONE-LINK
042400         UNTIL FS-LINK-EOF.
042500*-----------------------------------------------------------------
042600 C02021-COPY-ONE-LINK.
042700     PERFORM C02025-FIND-SOURCE-IN-MAP.
042800     PERFORM C02026-FIND-TARGET-IN-MAP.
042900     IF WK-SOURCE-FOUND-AT NOT = ZERO
043000        AND WK-TARGET-FOUND-AT NOT = ZERO
043100        MOVE REC-NEW-LINK-ID-FILE
043200                              TO ARLK-ID OF COPY-LINK-RECORD
043300        MOVE WK-MAP-NEW-ID(WK-SOURCE-FOUND-AT)
043400                       TO ARLK-SOURCE-ID OF COPY-LINK-RECORD
043500        MOVE WK-MAP-NEW-ID(WK-TARGET-FOUND-AT)
043600                       TO ARLK-TARGET-ID OF COPY-LINK-RECORD
043700        MOVE ARLK-TYPE OF SRC-LINK-RECORD
043800                              TO ARLK-TYPE OF COPY-LINK-RECORD
043900        PERFORM C08165-WRITE-LINK
044000        ADD 1                         TO WS-TOT-LINK-COPIED
044100     ELSE
044200        DISPLAY '*====   LINK DROPPED, ENDPOINT NOT COPIED: '
044300                 ARLK-ID OF SRC-LINK-RECORD
044400        ADD 1                         TO WS-TOT-LINK-DROPPED
044500     END-IF.
044600     PERFORM C08065-READ-LINK.
044700     PERFORM C08070-READ-NEW-LINK-ID.
044800*-----------------------------------------------------------------
044900*                                  - SEARCH THE ID-MAP TABLE FOR
045000*                                    THIS LINK'S SOURCE ENDPOINT
045100*-----------------------------------------------------------------
045200 C02025-FIND-SOURCE-IN-MAP.
045300     MOVE ZERO                        TO WK-SOURCE-FOUND-AT.
045400     PERFORM C02027-TEST-ONE-MAP-ENTRY-SRC
045500         VARYING WK-MX FROM 1 BY 1
045600         UNTIL WK-MX > WK-MAP-COUNT
045700         OR WK-SOURCE-FOUND-AT NOT = ZERO.
045800*-----------------------------------------------------------------
045900 C02026-FIND-TARGET-IN-MAP.
046000     MOVE ZERO                        TO WK-TARGET-FOUND-AT.
046100     PERFORM C02028-TEST-ONE-MAP-ENTRY-TGT
046200         VARYING WK-MX FROM 1 BY 1
046300         UNTIL WK-MX > WK-MAP-COUNT
046400         OR WK-TARGET-FOUND-AT NOT = ZERO.
046500*-----------------------------------------------------------------
046600 C02027-TEST-ONE-MAP-ENTRY-SRC.
046700     IF ARLK-SOURCE-ID OF SRC-LINK-RECORD = WK-MAP-OLD-ID(WK-MX)
046800        MOVE WK-MX                    TO WK-SOURCE-FOUND-AT
046900     END-IF.
047000*-----------------------------------------------------------------
047100 C02028-TEST-ONE-MAP-ENTRY-TGT.
047200     IF ARLK-TARGET-ID OF SRC-LINK-RECORD = WK-MAP-OLD-ID(WK-MX)
047300        MOVE WK-MX                    TO WK-TARGET-FOUND-AT
047400     END-IF.
047500*-----------------------------------------------------------------
047600*                                  - FILE I/O PARAGRAPHS
047700*-----------------------------------------------------------------
047800 C08050-READ-HEADER.
047900     READ ARCHITECTURE-HEADER-FILE
048000         INTO SRC-HEADER-RECORD.
048100     IF NOT FS-HEADER-OK
048200        MOVE '0050'                   TO ERR-PUNTO
048300        MOVE 'READ ARCHITECTURE-HEADER-FILE'
048400                                       TO ERR-DESCRIZIONE
048500        MOVE WS-FS-HEADER-FILE        TO ERR-CODICE-X
048600        PERFORM C09000-ERRORE
048700        GO TO C09030-END
048800     END-IF.
048900*-----------------------------------------------------------------
049000 C08055-READ-COMPONENT.
049100     READ COMPONENT-FILE
049200         INTO SRC-COMPONENT-RECORD.
049300*-----------------------------------------------------------------
049400 C08060-READ-NEW-COMPONENT-ID.
049500     IF NOT FS-COMPONENT-EOF
049600        READ NEW-COMPONENT-ID-FILE
049700        IF NOT FS-NEWCOMP-OK AND NOT FS-NEWCOMP-EOF
049800           MOVE '0060'                TO ERR-PUNTO
049900           MOVE 'READ NEW-COMPONENT-ID-FILE'
050000                                       TO ERR-DESCRIZIONE
050100           MOVE WS-FS-NEWCOMP-FILE     TO ERR-CODICE-X
050200           PERFORM C09000-ERRORE
050300           GO TO C09030-END
050400        END-IF
050500     END-IF.
050600*-----------------------------------------------------------------
050700 C08065-READ-LINK.
050800     READ LINK-FILE
050900         INTO SRC-LINK-RECORD.
051000*-----------------------------------------------------------------
051100 C08070-READ-NEW-LINK-ID.
051200     IF NOT FS-LINK-EOF
051300        READ NEW-LINK-ID-FILE
051400        IF NOT FS-NEWLINK-OK AND NOT FS-NEWLINK-EOF
051500           MOVE '0070'                TO ERR-PUNTO
051600           MOVE 'READ NEW-LINK-ID-FILE'
051700                                       TO ERR-DESCRIZIONE
051800           MOVE WS-FS-NEWLINK-FILE     TO ERR-CODICE-X
051900           PERFORM C09000-ERRORE
052000           GO TO C09030-END
052100        END-IF
052200     END-IF.
052300*-----------------------------------------------------------------
052400 C08150-WRITE-HEADER.
052500     WRITE REC-COPY-ARCHITECTURE-HEADER-FILE
052600         FROM COPY-HEADER-RECORD.
052700     IF FS-COPYHDR-OK
052800        CONTINUE
052900     ELSE
053000        MOVE '0150'                   TO ERR-PUNTO
053100        MOVE 'WRITE COPY-ARCHITECTURE-HEADER-FILE'
053200                                       TO ERR-DESCRIZIONE
053300        MOVE WS-FS-COPYHDR-FILE        TO ERR-CODICE-X
053400        PERFORM C09000-ERRORE
053500        GO TO C09030-END
053600     END-IF.
053700*-----------------------------------------------------------------
053800 C08160-WRITE-COMPONENT.
053900     WRITE REC-COPY-COMPONENT-FILE
054000         FROM COPY-COMPONENT-RECORD.
054100     IF FS-COPYCOMP-OK
054200        CONTINUE
054300     ELSE
054400        MOVE '0160'                   TO ERR-PUNTO
054500        MOVE 'WRITE COPY-COMPONENT-FILE'
054600                                       TO ERR-DESCRIZIONE
054700        MOVE WS-FS-COPYCOMP-FILE       TO ERR-CODICE-X
054800        PERFORM C09000-ERRORE
054900        GO TO C09030-END
055000     END-IF.
055100*-----------------------------------------------------------------
055200 C08165-WRITE-LINK.
055300     WRITE REC-COPY-LINK-FILE
055400         FROM COPY-LINK-RECORD.
055500     IF FS-COPYLINK-OK
055600        CONTINUE
055700     ELSE
055800        MOVE '0165'                   TO ERR-PUNTO
055900        MOVE 'WRITE COPY-LINK-FILE'    TO ERR-DESCRIZIONE
056000        MOVE WS-FS-COPYLINK-FILE       TO ERR-CODICE-X
056100        PERFORM C09000-ERRORE
056200        GO TO C09030-END
056300     END-IF.
056400*-----------------------------------------------------------------
056500*                                  - TIME OF DAY FOR THE BANNERS
056600*-----------------------------------------------------------------
056700 C08180-ACCEPT-TIMEDATE.
056800     ACCEPT WSS-TIME-SIS FROM TIME.
056900     MOVE WSS-ORA                        TO DIS-ORA.
057000     MOVE WSS-MIN                        TO DIS-MIN.
057100     MOVE WSS-SEC                        TO DIS-SEC.
057200     MOVE ':'                            TO FILL-TM1 FILL-TM2.
057300     ACCEPT WSS-DATE-SIS FROM DATE YYYYMMDD.                      Y2K-0041
057400     MOVE WSS-AAAA                       TO DIS-AAAA.
057500     MOVE WSS-MM                         TO DIS-MM.
057600     MOVE WSS-GG                         TO DIS-GG.
057700     MOVE '/'                            TO FILL-DT1 FILL-DT2.
057800*-----------------------------------------------------------------
057900*
058000*-----------------------------------------------------------------
058100 C09000-ERRORE.
058200     MOVE WS-FS-HEADER-FILE              TO WK-FS-COMBINED-1.
058300     MOVE WS-FS-COMPONENT-FILE           TO WK-FS-COMBINED-2.
058400     MOVE WS-FS-LINK-FILE                TO WK-FS-COMBINED-3.
058500     MOVE WS-FS-NEWCOMP-FILE             TO WK-FS-COMBINED-4.
058600     MOVE WS-FS-NEWLINK-FILE             TO WK-FS-COMBINED-5.
058700     MOVE WS-FS-COPYHDR-FILE             TO WK-FS-COMBINED-6.
058800     MOVE WS-FS-COPYCOMP-FILE            TO WK-FS-COMBINED-7.
058900     MOVE WS-FS-COPYLINK-FILE            TO WK-FS-COMBINED-8.
059000     DISPLAY '*====----------------------------------------====*'.
059100     DISPLAY '*====          ARCBT030 ABEND            ====*'.
059200     DISPLAY '*====----------------------------------------====*'.
059300     DISPLAY '*====   PROGRAM     : ' ERR-PROGRAMMA.
059400     DISPLAY '*====   POINT       : ' ERR-PUNTO.
059500     DISPLAY '*====   DESCRIPTION : ' ERR-DESCRIZIONE.
059600     DISPLAY '*====   FILE STATUS : ' ERR-CODICE-X.
059700     DISPLAY '*====   ALL STATUS  : ' WK-FS-COMBINED-X.           CR-19480
059800     DISPLAY '*====   SYSIN CARD  : ' WK-SYSIN-CARD-X.
059900     DISPLAY '*====   RUN DATE    : ' DIS-DATE-X.
060000     MOVE 12                              TO RETURN-CODE.
060100*-----------------------------------------------------------------
060200*
060300*-----------------------------------------------------------------
060400 C09020-STATISTICHE.
060500     DISPLAY '*====----------------------------------------====*'.
060600     DISPLAY '*====        RUN STATISTICS                ====*'.
060700     DISPLAY '*====----------------------------------------====*'.
060800     DISPLAY ' COMPONENTS COPIED...........: '
060900              WS-TOT-COMPONENT-COPIED.
061000     DISPLAY ' LINKS COPIED.................: '
061100              WS-TOT-LINK-COPIED.
061200     DISPLAY ' LINKS DROPPED (ENDPOINT MISSING): '
061300              WS-TOT-LINK-DROPPED.                                CR-18105
061400*-----------------------------------------------------------------
061500*
061600*-----------------------------------------------------------------
061700 C01000-FINE.
061800     CLOSE ARCHITECTURE-HEADER-FILE
061900           COMPONENT-FILE
062000           LINK-FILE
062100           NEW-COMPONENT-ID-FILE
062200           NEW-LINK-ID-FILE
062300           COPY-ARCHITECTURE-HEADER-FILE
062400           COPY-COMPONENT-FILE
062500           COPY-LINK-FILE.
062600     PERFORM C09020-STATISTICHE.
062700     PERFORM C09030-END.
062800*-----------------------------------------------------------------
062900*
063000*-----------------------------------------------------------------
063100 C09030-END.
063200     SET EOJ-REACHED                 TO TRUE.                     CR-21050
063300     PERFORM C08180-ACCEPT-TIMEDATE.
063400     DISPLAY '*====----------------------------------------====*'.
063500     DISPLAY '*====      ' WK-PROGRAM-NAME ' END OF RUN        ====*'.
063600     DISPLAY '*====   END DATE : ' DIS-DATE.
063700     DISPLAY '*====   END TIME : ' DIS-TIME.
063800     DISPLAY '*====   EOJ SW   : ' WK-EOJ-SWITCH.                 CR-21050
063900     DISPLAY '*====----------------------------------------====*'.
064000     STOP RUN.
064100*=====================      END       ****************************

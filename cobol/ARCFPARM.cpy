000100******************************************************************
000200* ARCFPARM   -  PARAMETER-SCORE RECORD LAYOUT
000300*
000400* ONE ENTRY PER SCORED PARAMETER (LATENCY, AVAILABILITY,
000500* SCALABILITY, COST) FOR ONE ARCHITECTURE.  AT MOST FOUR OF
000600* THESE ARRIVE PER ARCHITECTURE - ONE PER KNOWN PARAMETER CODE.
000700*
000800* USED BY   - ARCBT010 (PARAMETER-SCORE-FILE, INPUT)
000900*
001000* MAINTENANCE LOG
001100*   2003-04-11  RJT  CR-11402  ORIGINAL LAYOUT.
001200*   2011-07-19  WDK  CR-21006  REPACKED ARPM-SCORE COMP-3 - LEFT
001300*                              ZONED BY MISTAKE ON THE ORIGINAL
001400*                              LAYOUT.
001500******************************************************************
001600 01  ARCPARM-RECORD.
001700     05  ARPM-CODE                 PIC X(12).
001800     05  ARPM-SCORE                PIC S9(2)V9(2) COMP-3.         CR-21006
001900     05  FILLER                    PIC X(04).

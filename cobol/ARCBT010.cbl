000100******************************************************************
000200*
000300* PRODUCT   : ARCHITECTURE REVIEW BATCH SUBSYSTEM
000400*
000500* FUNCTION  : NARRATIVE INSIGHT GENERATION AND BOTTLENECK
000600*             IDENTIFICATION FOR ONE SCORED ARCHITECTURE DIAGRAM
000700*
000800* PROGRAM   : ARCBT010, COBOL/BATCH
000900*
001000* INPUT     : COMPONENT-FILE, LINK-FILE, PARAMETER-SCORE-FILE,
001100*             ARCHITECTURE-HEADER-FILE
001200*
001300* OUTPUT    : INSIGHTS-REPORT-FILE, BOTTLENECK-FILE
001400*
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    ARCBT010.
001800 AUTHOR.        R. J. TATE.
001900 INSTALLATION.  CONTINENTAL DATA SERVICES - APPLICATIONS DIV.
002000 DATE-WRITTEN.  04/11/1989.
002100 DATE-COMPILED.
002200 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002300******************************************************************
002400* CHANGE LOG
002500*-----------------------------------------------------------------
002600* 04/11/1989  RJT  CR-11402  ORIGINAL PROGRAM.  DRIVES THE
002700*                            ARCHITECTURE-RATING JOB STREAM,
002800*                            REPLACES THE MANUAL REVIEW FORM.
002900* 09/02/1989  RJT  CR-11455  ADDED LINK-TO-COMPONENT RATIO BAND.
003000* 03/14/1990  LMF  CR-11901  ADDED BOTTLENECK DETAIL ROWS TO THE
003100*                            INSIGHTS NARRATIVE (PREVIOUSLY ONLY
003200*                            ON BOTTLENECK-FILE).
003300* 11/20/1991  LMF  CR-12550  PATTERN-SUGGESTION LINES (R5) ADDED
003400*                            PER ARCHITECTURE REVIEW BOARD REQ.
003500* 07/08/1993  DCR  CR-13208  WIDENED COMP-NAME/ARCH-NAME COLUMNS
003600*                            TO MATCH ARCFCOMP/ARCFHEAD REVISION.
003700* 01/05/1995  DCR  CR-13990  CORRECTED COST-BAND HIGH THRESHOLD
003800*                            FROM 7.00 TO 7.50 PER HEURISTICS
003900*                            TEAM MEMO 94-118.
004000* 06/30/1996  PQH  CR-14710  CONNECTION-STATS LOGIC PULLED OUT
004100*                            OF THE BOTTLENECK PARAGRAPH INTO ITS
004200*                            OWN PARAGRAPH FOR RE-USE.
004300* 12/18/1998  PQH  Y2K-0041  FOUR-DIGIT YEAR REVIEW - NO DATE
004400*                            ARITHMETIC IN THIS PROGRAM, NO
004500*                            WINDOWING REQUIRED.  SIGNED OFF.
004600* 02/22/1999  PQH  Y2K-0041  Y2K CERTIFICATION CLOSED.
004700* 08/09/2001  SKV  CR-16340  SWITCHED COMPONENT/LINK TABLES FROM
004800*                            FIXED OCCURS 200 TO OCCURS 500/2000
004900*                            AFTER THE PLATFORM-MIGRATIONS TEAM
005000*                            OUTGREW THE OLD LIMITS.
005100* 05/17/2004  SKV  CR-17765  BOTTLENECK THRESHOLD CONFIRMED AT
005200*                            0.8000 PER HEURISTICS TEAM - NO
005300*                            CODE CHANGE, COMMENT ONLY.
005400* 10/02/2007  NBH  CR-19102  TRAILING COUNT ROW ADDED TO
005500*                            BOTTLENECK-FILE.
005600* 07/19/2011  WDK  CR-21006  ARCFCOMP/ARCFHEAD/ARCFPARM REPACKED
005700*                            COMP-3 PER THE ORIGINAL RECORD SPEC
005800*                            - LAYOUT ONLY, NO LOGIC CHANGE HERE.
005900* 08/02/2011  WDK  CR-21050  COLLAPSED THE REDUNDANT PERFORM OF
006000*                            C09030-END AFTER EACH FATAL-ERROR
006100*                            CALL INTO A GO TO, MATCHING THE
006200*                            ABORT IDIOM USED ELSEWHERE IN THE
006300*                            SHOP.  ADDED WK-PROGRAM-NAME AND
006400*                            WK-EOJ-SWITCH AT THE 77 LEVEL.
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-3090.
006900 OBJECT-COMPUTER.  IBM-3090.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS ARCH-TYPE-CLASS IS 'A' THRU 'Z'
007300     UPSI-0 IS ARCB-RERUN-SWITCH.
007400*-----------------------------------------------------------------
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*                                  - COMPONENTS  INPUT
007800     SELECT  COMPONENT-FILE       ASSIGN   TO COMPONENT-FILE
007900                           ORGANIZATION IS LINE SEQUENTIAL
008000                           FILE STATUS IS WS-FS-COMPONENT-FILE.
008100*                                  - LINKS  INPUT
008200     SELECT  LINK-FILE            ASSIGN   TO LINK-FILE
008300                           ORGANIZATION IS LINE SEQUENTIAL
008400                           FILE STATUS IS WS-FS-LINK-FILE.
008500*                                  - PARAMETER SCORES  INPUT
008600     SELECT  PARAMETER-SCORE-FILE ASSIGN   TO PARM-SCORE-FILE
008700                           ORGANIZATION IS LINE SEQUENTIAL
008800                           FILE STATUS IS WS-FS-PARAMETER-FILE.
008900*                                  - ARCHITECTURE HEADER  INPUT
009000     SELECT  ARCHITECTURE-HEADER-FILE
009100                           ASSIGN   TO ARCH-HEADER-FILE
009200                           ORGANIZATION IS LINE SEQUENTIAL
009300                           FILE STATUS IS WS-FS-HEADER-FILE.
009400*                                  - INSIGHTS NARRATIVE  OUTPUT
009500     SELECT  INSIGHTS-REPORT-FILE ASSIGN   TO INSIGHTS-RPT-FILE
009600                           ORGANIZATION IS LINE SEQUENTIAL
009700                           FILE STATUS IS WS-FS-INSIGHTS-FILE.
009800*                                  - BOTTLENECK DETAIL  OUTPUT
009900     SELECT  BOTTLENECK-FILE      ASSIGN   TO BOTTLENECK-FILE
010000                           ORGANIZATION IS LINE SEQUENTIAL
010100                           FILE STATUS IS WS-FS-BOTTLENECK-FILE.
010200******************************************************************
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  COMPONENT-FILE
010600     LABEL RECORDS ARE OMITTED.
010700 01  REC-COMPONENT-FILE             PIC X(150).
010800 FD  LINK-FILE
010900     LABEL RECORDS ARE OMITTED.
011000 01  REC-LINK-FILE                  PIC X(140).
011100 FD  PARAMETER-SCORE-FILE
011200     LABEL RECORDS ARE OMITTED.
011300 01  REC-PARAMETER-SCORE-FILE       PIC X(020).
011400 FD  ARCHITECTURE-HEADER-FILE
011500     LABEL RECORDS ARE OMITTED.
011600 01  REC-ARCHITECTURE-HEADER-FILE   PIC X(140).
011700 FD  INSIGHTS-REPORT-FILE
011800     LABEL RECORDS ARE OMITTED.
011900 01  REC-INSIGHTS-REPORT-FILE       PIC X(135).
012000 FD  BOTTLENECK-FILE
012100     LABEL RECORDS ARE OMITTED.
012200 01  REC-BOTTLENECK-FILE            PIC X(140).
012300*-----------------------------------------------------------------
012400 WORKING-STORAGE SECTION.
012500*                                  - PROGRAM CONSTANT / EOJ SWITCH
012600 77  WK-PROGRAM-NAME                PIC X(08) VALUE 'ARCBT010'.   CR-21050
012700 77  WK-EOJ-SWITCH                  PIC X     VALUE 'N'.          CR-21050
012800     88  EOJ-REACHED                VALUE 'Y'.
012900*                                  - RECORD STAGING AREAS
013000*--- COPY FILE COMPONENT INPUT/OUTPUT LAYOUT
013100     COPY ARCFCOMP.
013200*--- COPY FILE LINK INPUT/OUTPUT LAYOUT
013300     COPY ARCFLINK.
013400*--- COPY FILE PARAMETER-SCORE LAYOUT
013500     COPY ARCFPARM.
013600*--- COPY FILE ARCHITECTURE-HEADER LAYOUT
013700     COPY ARCFHEAD.
013800*--- COPY FILE INSIGHT REPORT LINE LAYOUT
013900     COPY ARCFINST.
014000*--- COPY FILE BOTTLENECK REPORT RECORD LAYOUT
014100     COPY ARCFBOTT.
014200*-----------------------------------------------------------------
014300*                                  - FILE STATUS SWITCHES
014400 01  WK-FILE-STATUSES.
014500     05 WS-FS-COMPONENT-FILE        PIC X(02).
014600        88  FS-COMPONENT-OK         VALUE '00'.
014700        88  FS-COMPONENT-EOF        VALUE '10'.
014800     05 WS-FS-LINK-FILE             PIC X(02).
014900        88  FS-LINK-OK              VALUE '00'.
015000        88  FS-LINK-EOF             VALUE '10'.
015100     05 WS-FS-PARAMETER-FILE        PIC X(02).
015200        88  FS-PARAMETER-OK         VALUE '00'.
015300        88  FS-PARAMETER-EOF        VALUE '10'.
015400     05 WS-FS-HEADER-FILE           PIC X(02).
015500        88  FS-HEADER-OK            VALUE '00'.
015600        88  FS-HEADER-EOF           VALUE '10'.
015700     05 WS-FS-INSIGHTS-FILE         PIC X(02).
015800        88  FS-INSIGHTS-OK          VALUE '00'.
015900     05 WS-FS-BOTTLENECK-FILE       PIC X(02).
016000        88  FS-BOTTLENECK-OK        VALUE '00'.
016100     05 FILLER                      PIC X(02) VALUE SPACES.
016200*-----------------------------------------------------------------
016300*                                  - COMPONENT TABLE (READ ORDER)
016400 01  WK-COMPONENT-TABLE.
016500     05 WK-COMPONENT-COUNT          PIC S9(4) COMP VALUE ZERO.
016600     05 WK-COMPONENT-ENTRY OCCURS 500 TIMES.                      CR-16340
016700        10 WK-CMP-ID                PIC X(36).
016800        10 WK-CMP-NAME               PIC X(60).
016900        10 WK-CMP-TYPE               PIC X(20).
017000        10 WK-CMP-POS-X     PIC S9(7)V9(2) COMP-3.
017100        10 WK-CMP-POS-Y     PIC S9(7)V9(2) COMP-3.
017200        10 WK-CMP-BOT-SCORE PIC S9(1)V9(4) COMP-3.
017300     05 FILLER                       PIC X(04) VALUE SPACES.
017400*-----------------------------------------------------------------
017500*                                  - LINK TABLE (READ ORDER)
017600 01  WK-LINK-TABLE.
017700     05 WK-LINK-COUNT                PIC S9(4) COMP VALUE ZERO.
017800     05 WK-LINK-ENTRY OCCURS 2000 TIMES.                          CR-16340
017900        10 WK-LNK-ID                 PIC X(36).
018000        10 WK-LNK-SOURCE-ID           PIC X(36).
018100        10 WK-LNK-TARGET-ID           PIC X(36).
018200     05 FILLER                       PIC X(04) VALUE SPACES.
018300*-----------------------------------------------------------------
018400*                                  - PARAMETER-SCORE TABLE
018500 01  WK-PARM-TABLE.
018600     05 WK-PARM-COUNT                PIC S9(1) COMP VALUE ZERO.
018700     05 WK-PARM-ENTRY OCCURS 4 TIMES.
018800        10 WK-PRM-CODE                PIC X(12).
018900        10 WK-PRM-SCORE      PIC S9(2)V9(2) COMP-3.
019000     05 FILLER                       PIC X(04) VALUE SPACES.
019100*-----------------------------------------------------------------
019200*                                  - BOTTLENECK TABLE
019300*                                    (COMPONENT READ ORDER)
019400 01  WK-BOTTLENECK-TABLE.
019500     05 WK-BOT-COUNT                 PIC S9(4) COMP VALUE ZERO.
019600     05 WK-BOT-ENTRY OCCURS 500 TIMES.
019700        10 WK-BOT-ID                  PIC X(36).
019800        10 WK-BOT-NAME                PIC X(60).
019900        10 WK-BOT-TYPE                PIC X(20).
020000        10 WK-BOT-SCOREV     PIC S9(1)V9(4) COMP-3.
020100        10 WK-BOT-INCOMING   PIC S9(4) COMP.
020200        10 WK-BOT-OUTGOING   PIC S9(4) COMP.
020300     05 FILLER                       PIC X(04) VALUE SPACES.
020400*-----------------------------------------------------------------
020500*                                  - INSIGHT LINE TABLE
020600*                                    (STRICT EMISSION ORDER)
020700 01  WK-INSIGHT-TABLE.
020800*                                    ONE LINE PER BOTTLENECK
020900*                                    DETAIL PLUS A HANDFUL OF
021000*                                    BAND/PATTERN LINES - SAME
021100*                                    UPPER BOUND AS THE COMPONENT
021200*                                    TABLE, PLUS SLACK.
021300     05 WK-INSIGHT-COUNT              PIC S9(4) COMP VALUE ZERO.
021400     05 WK-INSIGHT-ENTRY OCCURS 520 TIMES.
021500        10 WK-INS-TEXT                PIC X(132).
021600     05 FILLER                        PIC X(04) VALUE SPACES.
021700*-----------------------------------------------------------------
021800*                                  - SCRATCH AREA FOR THE LINE
021900*                                    CURRENTLY BEING BUILT, BEFORE
022000*                                    IT IS FILED INTO THE TABLE
022100 01  WK-NEW-INSIGHT-TEXT               PIC X(132).
022200*-----------------------------------------------------------------
022300*                                  - COMPONENT TYPE PATTERN FLAGS
022400 01  WK-COMP-TYPE-FLAGS.
022500     05 WK-HAS-LOAD-BALANCER          PIC X(01) VALUE 'N'.
022600     05 WK-HAS-CACHE                  PIC X(01) VALUE 'N'.
022700     05 WK-HAS-QUEUE                  PIC X(01) VALUE 'N'.
022800     05 WK-HAS-DATABASE               PIC X(01) VALUE 'N'.
022900     05 FILLER                        PIC X(02) VALUE SPACES.
023000 01  WK-COMP-TYPE-FLAGS-X REDEFINES
023100       WK-COMP-TYPE-FLAGS             PIC X(06).
023200*-----------------------------------------------------------------
023300*                                  - NUMBER-TO-TEXT WORK AREAS
023400 01  WK-NUM-EDIT                      PIC ZZZ9.
023500 01  WK-NUM-TEXT REDEFINES
023600       WK-NUM-EDIT                    PIC X(04).
023700 01  WK-SCORE-EDIT                    PIC 9.9(4).
023800 01  WK-SCORE-TEXT REDEFINES
023900       WK-SCORE-EDIT                  PIC X(06).
024000 01  WK-FIRST-NONBLANK                PIC S9(4) COMP.
024100*-----------------------------------------------------------------
024200*                                  - RATIO WORK AREA
024300 01  WK-RATIO                         PIC S9(4)V9(4) COMP-3.
024400*-----------------------------------------------------------------
024500*                                  - SUBSCRIPTS
024600 01  WK-SUBSCRIPTS.
024700     05 WK-CX                         PIC S9(4) COMP VALUE ZERO.
024800     05 WK-LX                         PIC S9(4) COMP VALUE ZERO.
024900     05 WK-BX                         PIC S9(4) COMP VALUE ZERO.
025000     05 WK-PX                         PIC S9(4) COMP VALUE ZERO.
025100     05 FILLER                        PIC X(04) VALUE SPACES.
025200*-----------------------------------------------------------------
025300*                                  - R4 PARAMETER LOOKUP WORK
025400 01  WK-PARM-LOOKUP.
025500     05 WK-PX-CODE                    PIC X(12).
025600     05 WK-PARM-FOUND-AT              PIC S9(4) COMP.
025700     05 WK-PARM-VALUE        PIC S9(2)V9(2) COMP-3.
025800     05 FILLER                        PIC X(04) VALUE SPACES.
025900*-----------------------------------------------------------------
026000*                                  - CONNECTION STATS RESULT
026100 01  WK-CONN-STATS.
026200     05 WK-CONN-INCOMING              PIC S9(4) COMP.
026300     05 WK-CONN-OUTGOING              PIC S9(4) COMP.
026400     05 FILLER                        PIC X(04) VALUE SPACES.
026500*-----------------------------------------------------------------
026600*                                  - COUNTERS AND ACCUMULATORS
026700 01  WK-TOTALS.
026800     05 WS-TOT-COMPONENT              PIC S9(8) COMP VALUE 0.
026900     05 WS-TOT-LINK                   PIC S9(8) COMP VALUE 0.
027000     05 WS-TOT-PARAMETER              PIC S9(8) COMP VALUE 0.
027100     05 WS-TOT-INSIGHT                PIC S9(8) COMP VALUE 0.
027200     05 WS-TOT-BOTTLENECK             PIC S9(8) COMP VALUE 0.
027300     05 FILLER                        PIC X(04) VALUE SPACES.
027400*-----------------------------------------------------------------
027500*                                  - TIME/DATE DISPLAY AREA
027600 01  CAMPI-TIMEDATE.
027700     05  WSS-DATE-SIS.
027800         10  WSS-AAAA                 PIC 9(04).
027900         10  WSS-MM                   PIC 9(02).
028000         10  WSS-GG                   PIC 9(02).
028100     05  WSS-TIME-SIS.
028200         10  WSS-ORA                  PIC 9(02).
028300         10  WSS-MIN                  PIC 9(02).
028400         10  WSS-SEC                  PIC 9(02).
028500     05  DIS-DATE.
028600         10  DIS-MM                   PIC 9(02).
028700         10  FILL-DT1                 PIC X(01).
028800         10  DIS-GG                   PIC 9(02).
028900         10  FILL-DT2                 PIC X(01).
029000         10  DIS-AAAA                 PIC 9(04).
029100     05  DIS-TIME.
029200         10  DIS-ORA                  PIC 9(02).
029300         10  FILL-TM1                 PIC X(01).
029400         10  DIS-MIN                  PIC 9(02).
029500         10  FILL-TM2                 PIC X(01).
029600         10  DIS-SEC                  PIC 9(02).
029700     05  FILLER                       PIC X(04) VALUE SPACES.
029800*-----------------------------------------------------------------
029900*                                  - PROGRAM ERROR AREA
030000 01  CAMPI-ERRORE.
030100     05  ERR-PROGRAMMA                PIC X(08).
030200     05  ERR-PUNTO                    PIC X(04).
030300     05  ERR-DESCRIZIONE              PIC X(60).
030400     05  ERR-CODICE-X                 PIC X(06).
030500     05  FILLER                       PIC X(04) VALUE SPACES.
030600******************************************************************
030700 PROCEDURE DIVISION.
030800*-----------------------------------------------------------------
030900 MAIN-PROCESS.
031000     PERFORM C00010-INIT THRU C00010-INIT-EXIT.                  CR-21050
031100     PERFORM C01100-LOAD-HEADER.
031200     PERFORM C01200-LOAD-PARAMETERS.
031300     PERFORM C01300-LOAD-COMPONENTS.
031400     PERFORM C01400-LOAD-LINKS.
031500     PERFORM C03000-FIND-BOTTLENECKS.
031600     PERFORM C02000-BUILD-INSIGHTS.
031700     PERFORM C04000-WRITE-BOTTLENECK-FILE.
031800     PERFORM C05000-WRITE-INSIGHTS-FILE.
031900     PERFORM C01000-FINE.
032000*-----------------------------------------------------------------
032100*
032200*-----------------------------------------------------------------
032300 C00010-INIT.
032400     MOVE WK-PROGRAM-NAME            TO ERR-PROGRAMMA.
032500     PERFORM C08180-ACCEPT-TIMEDATE.
032600     PERFORM C00020-DISPL-INIT.
032700     OPEN INPUT  COMPONENT-FILE
032800                 LINK-FILE
032900                 PARAMETER-SCORE-FILE
033000                 ARCHITECTURE-HEADER-FILE.
033100     OPEN OUTPUT INSIGHTS-REPORT-FILE
033200                 BOTTLENECK-FILE.
033300 C00010-INIT-EXIT.
033400     EXIT.
033500*-----------------------------------------------------------------
033600*
033700*-----------------------------------------------------------------
033800 C00020-DISPL-INIT.
033900     DISPLAY '*====----------------------------------------====*'.
034000     DISPLAY '*==== ARCBT010 - ARCHITECTURE INSIGHTS     ====*'.
034100     DISPLAY '*====----------------------------------------====*'.
034200     DISPLAY '*====   RUN DATE : ' DIS-DATE.
034300     DISPLAY '*====   RUN TIME : ' DIS-TIME.
034400*-----------------------------------------------------------------
034500*                                  - LOAD THE ARCHITECTURE HEADER
034600*-----------------------------------------------------------------
034700 C01100-LOAD-HEADER.
034800     READ ARCHITECTURE-HEADER-FILE
034900         INTO ARCHDR-RECORD.
035000     IF NOT FS-HEADER-OK
035100        MOVE '0100'                  TO ERR-PUNTO
035200        MOVE 'READ ARCHITECTURE-HEADER-FILE'
035300                                      TO ERR-DESCRIZIONE
035400        MOVE WS-FS-HEADER-FILE       TO ERR-CODICE-X
035500        PERFORM C09000-ERRORE
035600        GO TO C09030-END
035700     END-IF.
035800*-----------------------------------------------------------------
035900*                                  - LOAD PARAMETER-SCORE RECORDS
036000*-----------------------------------------------------------------
036100 C01200-LOAD-PARAMETERS.
036200     PERFORM C08040-READ-PARAMETER-SCORE.
036300     PERFORM C01210-LOAD-ONE-PARAMETER
036400         UNTIL FS-PARAMETER-EOF.
036500*-----------------------------------------------------------------
036600 C01210-LOAD-ONE-PARAMETER.
036700     ADD 1                            TO WK-PARM-COUNT.
036800     MOVE ARPM-CODE         TO WK-PRM-CODE(WK-PARM-COUNT).
036900     MOVE ARPM-SCORE        TO WK-PRM-SCORE(WK-PARM-COUNT).
037000     ADD 1                            TO WS-TOT-PARAMETER.
037100     PERFORM C08040-READ-PARAMETER-SCORE.
037200*-----------------------------------------------------------------
037300*                                  - LOAD COMPONENT RECORDS
037400*-----------------------------------------------------------------
037500 C01300-LOAD-COMPONENTS.
037600     PERFORM C08050-READ-COMPONENT.
037700     PERFORM C01310-LOAD-ONE-COMPONENT
037800         UNTIL FS-COMPONENT-EOF.
037900*-----------------------------------------------------------------
038000 C01310-LOAD-ONE-COMPONENT.
038100     ADD 1                            TO WK-COMPONENT-COUNT.
038200     MOVE ARCMP-ID     TO WK-CMP-ID(WK-COMPONENT-COUNT).
038300     MOVE ARCMP-NAME   TO WK-CMP-NAME(WK-COMPONENT-COUNT).
038400     MOVE ARCMP-TYPE   TO WK-CMP-TYPE(WK-COMPONENT-COUNT).
038500     MOVE ARCMP-POS-X  TO WK-CMP-POS-X(WK-COMPONENT-COUNT).
038600     MOVE ARCMP-POS-Y  TO WK-CMP-POS-Y(WK-COMPONENT-COUNT).
038700     MOVE ARCMP-BOT-SCORE
038800                        TO WK-CMP-BOT-SCORE(WK-COMPONENT-COUNT).
038900     ADD 1                            TO WS-TOT-COMPONENT.
039000     PERFORM C08050-READ-COMPONENT.
039100*-----------------------------------------------------------------
039200*                                  - LOAD LINK RECORDS
039300*-----------------------------------------------------------------
039400 C01400-LOAD-LINKS.
039500     PERFORM C08060-READ-LINK.
039600     PERFORM C01410-LOAD-ONE-LINK
039700         UNTIL FS-LINK-EOF.
039800*-----------------------------------------------------------------
039900 C01410-LOAD-ONE-LINK.
040000     ADD 1                            TO WK-LINK-COUNT.
040100     MOVE ARLK-ID         TO WK-LNK-ID(WK-LINK-COUNT).
040200     MOVE ARLK-SOURCE-ID  TO WK-LNK-SOURCE-ID(WK-LINK-COUNT).
040300     MOVE ARLK-TARGET-ID  TO WK-LNK-TARGET-ID(WK-LINK-COUNT).
040400     ADD 1                            TO WS-TOT-LINK.
040500     PERFORM C08060-READ-LINK.
040600*-----------------------------------------------------------------
040700*                                  - BOTTLENECK IDENTIFICATION
040800*                                    SCORE < 0.8000, READ ORDER
040900*-----------------------------------------------------------------
041000 C03000-FIND-BOTTLENECKS.
041100     PERFORM C03010-CHECK-ONE-COMPONENT
041200         VARYING WK-CX FROM 1 BY 1
041300         UNTIL WK-CX > WK-COMPONENT-COUNT.
041400*-----------------------------------------------------------------
041500 C03010-CHECK-ONE-COMPONENT.
041600     IF WK-CMP-BOT-SCORE(WK-CX) < 0.8000                          CR-17765
041700        PERFORM C03020-CONNECTION-STATS                           CR-14710
041800        ADD 1                         TO WK-BOT-COUNT
041900        MOVE WK-CMP-ID(WK-CX)   TO WK-BOT-ID(WK-BOT-COUNT)
042000        MOVE WK-CMP-NAME(WK-CX) TO WK-BOT-NAME(WK-BOT-COUNT)
042100        MOVE WK-CMP-TYPE(WK-CX) TO WK-BOT-TYPE(WK-BOT-COUNT)
042200        MOVE WK-CMP-BOT-SCORE(WK-CX)
042300                                TO WK-BOT-SCOREV(WK-BOT-COUNT)
042400        MOVE WK-CONN-INCOMING  TO WK-BOT-INCOMING(WK-BOT-COUNT)
042500        MOVE WK-CONN-OUTGOING  TO WK-BOT-OUTGOING(WK-BOT-COUNT)
042600        ADD 1                         TO WS-TOT-BOTTLENECK
042700     END-IF.
042800*-----------------------------------------------------------------
042900*                                  - CONNECTION STATS FOR THE
043000*                                    COMPONENT AT WK-CX
043100*-----------------------------------------------------------------
043200 C03020-CONNECTION-STATS.
043300     MOVE ZERO                        TO WK-CONN-INCOMING
043400                                          WK-CONN-OUTGOING.
043500     PERFORM C03021-COUNT-ONE-LINK
043600         VARYING WK-LX FROM 1 BY 1
043700         UNTIL WK-LX > WK-LINK-COUNT.
043800*-----------------------------------------------------------------
043900 C03021-COUNT-ONE-LINK.
044000     IF WK-LNK-TARGET-ID(WK-LX) = WK-CMP-ID(WK-CX)
044100        ADD 1                         TO WK-CONN-INCOMING
044200     END-IF.
044300     IF WK-LNK-SOURCE-ID(WK-LX) = WK-CMP-ID(WK-CX)
044400        ADD 1                         TO WK-CONN-OUTGOING
044500     END-IF.
044600*-----------------------------------------------------------------
044700*                                  - DELETE LINKS FOR A COMPONENT
044800*                                    (NOT CALLED FROM ANY REPORT IN
044900*                                    THIS JOB - THIS PARAGRAPH ONLY
045000*                                    EXISTS TO DROP A COMPONENT'S
045100*                                    LINKS AHEAD OF AN ONLINE
045200*                                    COMPONENT-DELETE REQUEST,
045300*                                    WHICH IS HANDLED OUTSIDE THIS
045400*                                    BATCH RUN.  CARRIED HERE SO
045500*                                    THE TABLE-MAINTENANCE LOGIC
045600*                                    LIVES BESIDE THE REST OF THE
045700*                                    LINK-TABLE PARAGRAPHS.)
045800*-----------------------------------------------------------------
045900 C03030-DELETE-LINKS-FOR-COMP.
046000     PERFORM C03031-DROP-ONE-LINK
046100         VARYING WK-LX FROM WK-LINK-COUNT BY -1
046200         UNTIL WK-LX < 1.
046300*-----------------------------------------------------------------
046400 C03031-DROP-ONE-LINK.
046500     IF WK-LNK-SOURCE-ID(WK-LX) = WK-CMP-ID(WK-CX)
046600     OR WK-LNK-TARGET-ID(WK-LX) = WK-CMP-ID(WK-CX)
046700        PERFORM C03032-REMOVE-LINK-ENTRY
046800     END-IF.
046900*-----------------------------------------------------------------
047000 C03032-REMOVE-LINK-ENTRY.
047100     MOVE WK-LINK-ENTRY(WK-LINK-COUNT) TO WK-LINK-ENTRY(WK-LX).
047200     SUBTRACT 1                        FROM WK-LINK-COUNT.
047300*-----------------------------------------------------------------
047400*                                  - INSIGHT NARRATIVE, IN
047500*                                    STRICT EMISSION ORDER
047600*-----------------------------------------------------------------
047700 C02000-BUILD-INSIGHTS.
047800     PERFORM C02100-EMIT-SCORE-BAND.
047900     PERFORM C02200-EMIT-COUNT-BAND.
048000     PERFORM C02300-EMIT-RATIO-BAND.
048100     PERFORM C02400-EMIT-PARM-BANDS.
048200     PERFORM C02500-EMIT-BOTTLENECK-LINES.
048300     PERFORM C02600-EMIT-PATTERN-LINES.
048400*-----------------------------------------------------------------
048500*                                  - R1, OVERALL SCORE BANDING
048600*-----------------------------------------------------------------
048700 C02100-EMIT-SCORE-BAND.
048800     EVALUATE TRUE
048900        WHEN ARHD-OVERALL-SCORE >= 8.00
049000           MOVE 'Excellent architecture design with strong perfo
049100-          'rmance characteristics.'       TO WK-NEW-INSIGHT-TEXT
049200        WHEN ARHD-OVERALL-SCORE >= 6.50
049300           MOVE 'Good architecture design. Consider optimization
049400-          's for better performance.'     TO WK-NEW-INSIGHT-TEXT
049500        WHEN ARHD-OVERALL-SCORE >= 5.00
049600           MOVE 'Architecture is functional but has room for imp
049700-          'rovement.'                     TO WK-NEW-INSIGHT-TEXT
049800        WHEN OTHER
049900           MOVE 'Architecture needs significant improvements. Re
050000-          'view component choices and connections.'
050100           TO WK-NEW-INSIGHT-TEXT
050200     END-EVALUATE.
050300     PERFORM C02900-ADD-INSIGHT.
050400*-----------------------------------------------------------------
050500*                                  - R2, COMPONENT COUNT BANDING
050600*-----------------------------------------------------------------
050700 C02200-EMIT-COUNT-BAND.
050800     EVALUATE ARHD-COMPONENT-COUNT
050900        WHEN 0
051000           MOVE 'Architecture has no components. Add components
051100-          ' to build your system.'        TO WK-NEW-INSIGHT-TEXT
051200           PERFORM C02900-ADD-INSIGHT
051300        WHEN 1
051400           MOVE 'Architecture has only one component. Consider a
051500-          'dding more components for scalability.'
051600           TO WK-NEW-INSIGHT-TEXT
051700           PERFORM C02900-ADD-INSIGHT
051800        WHEN OTHER
051900           IF ARHD-COMPONENT-COUNT > 15
052000              PERFORM C02210-EMIT-COMPLEX-COUNT
052100           END-IF
052200     END-EVALUATE.
052300*-----------------------------------------------------------------
052400 C02210-EMIT-COMPLEX-COUNT.
052500     MOVE ARHD-COMPONENT-COUNT        TO WK-NUM-EDIT.
052600     PERFORM C02920-FIND-FIRST-NONBLANK.
052700     STRING 'Architecture is complex with '  DELIMITED BY SIZE
052800            WK-NUM-TEXT(WK-FIRST-NONBLANK:) DELIMITED BY SIZE
052900            ' components. Ensure maintainability.'
053000                                       DELIMITED BY SIZE
053100            INTO WK-NEW-INSIGHT-TEXT.
053200     PERFORM C02900-ADD-INSIGHT.
053300*-----------------------------------------------------------------
053400*                                  - R3, LINK-TO-COMPONENT RATIO
053500*-----------------------------------------------------------------
053600 C02300-EMIT-RATIO-BAND.                                          CR-11455
053700     IF ARHD-LINK-COUNT = 0
053800        IF ARHD-COMPONENT-COUNT > 1
053900           MOVE 'Components are not connected. Add links to esta
054000-          'blish data flow.'              TO WK-NEW-INSIGHT-TEXT
054100           PERFORM C02900-ADD-INSIGHT
054200        END-IF
054300     ELSE
054400        COMPUTE WK-RATIO =
054500           ARHD-LINK-COUNT / ARHD-COMPONENT-COUNT
054600        IF WK-RATIO < 1.0000
054700           MOVE 'Architecture is under-connected. Consider adding
054800-          ' more links for redundancy.'   TO WK-NEW-INSIGHT-TEXT
054900           PERFORM C02900-ADD-INSIGHT
055000        END-IF
055100        IF WK-RATIO > 4.0000
055200           MOVE 'Architecture may be over-connected. Simplify if
055300-          ' possible to reduce complexity.'
055400           TO WK-NEW-INSIGHT-TEXT
055500           PERFORM C02900-ADD-INSIGHT
055600        END-IF
055700     END-IF.
055800*-----------------------------------------------------------------
055900*                                  - R4, PER-PARAMETER BANDING,
056000*                                    FIXED EVALUATION ORDER
056100*-----------------------------------------------------------------
056200 C02400-EMIT-PARM-BANDS.
056300     MOVE 'LATENCY'                    TO WK-PX-CODE.
056400     PERFORM C02410-EMIT-ONE-PARM-BAND.
056500     MOVE 'AVAILABILITY'                TO WK-PX-CODE.
056600     PERFORM C02410-EMIT-ONE-PARM-BAND.
056700     MOVE 'SCALABILITY'                 TO WK-PX-CODE.
056800     PERFORM C02410-EMIT-ONE-PARM-BAND.
056900     MOVE 'COST'                        TO WK-PX-CODE.
057000     PERFORM C02410-EMIT-ONE-PARM-BAND.
057100*-----------------------------------------------------------------
057200 C02410-EMIT-ONE-PARM-BAND.
057300     MOVE ZERO                          TO WK-PARM-FOUND-AT.
057400     PERFORM C02420-FIND-PARM
057500         VARYING WK-PX FROM 1 BY 1
057600         UNTIL WK-PX > WK-PARM-COUNT.
057700     IF WK-PARM-FOUND-AT NOT = ZERO
057800        PERFORM C02430-BAND-ONE-PARM
057900     END-IF.
058000*-----------------------------------------------------------------
058100 C02420-FIND-PARM.
058200     IF WK-PRM-CODE(WK-PX) = WK-PX-CODE
058300        MOVE WK-PX                      TO WK-PARM-FOUND-AT
058400     END-IF.
058500*-----------------------------------------------------------------
058600 C02430-BAND-ONE-PARM.
058700     MOVE WK-PRM-SCORE(WK-PARM-FOUND-AT) TO WK-PARM-VALUE.
058800     EVALUATE WK-PX-CODE
058900        WHEN 'LATENCY'
059000           IF WK-PARM-VALUE < 5.00
059100              MOVE 'Low latency score. Consider adding caching la
059200-             'yers or using faster storage.'
059300              TO WK-NEW-INSIGHT-TEXT
059400              PERFORM C02900-ADD-INSIGHT
059500           END-IF
059600           IF WK-PARM-VALUE >= 8.00
059700              MOVE 'Excellent latency characteristics. System sh
059800-             'ould be responsive.'
059900              TO WK-NEW-INSIGHT-TEXT
060000              PERFORM C02900-ADD-INSIGHT
060100           END-IF
060200        WHEN 'AVAILABILITY'
060300           IF WK-PARM-VALUE < 6.00
060400              MOVE 'Low availability score. Add replication and
060500-             'redundancy for high availability.'
060600              TO WK-NEW-INSIGHT-TEXT
060700              PERFORM C02900-ADD-INSIGHT
060800           END-IF
060900           IF WK-PARM-VALUE >= 8.50
061000              MOVE 'Strong availability design. System should ha
061100-             'ndle failures well.'
061200              TO WK-NEW-INSIGHT-TEXT
061300              PERFORM C02900-ADD-INSIGHT
061400           END-IF
061500        WHEN 'SCALABILITY'
061600           IF WK-PARM-VALUE < 6.00
061700              MOVE 'Limited scalability. Consider using load bal
061800-             'ancers and horizontal scaling.'
061900              TO WK-NEW-INSIGHT-TEXT
062000              PERFORM C02900-ADD-INSIGHT
062100           END-IF
062200           IF WK-PARM-VALUE >= 8.50
062300              MOVE 'Highly scalable architecture. Can handle tra
062400-             'ffic growth effectively.'
062500              TO WK-NEW-INSIGHT-TEXT
062600              PERFORM C02900-ADD-INSIGHT
062700           END-IF
062800        WHEN 'COST'
062900           IF WK-PARM-VALUE < 5.00
063000              MOVE 'High cost architecture. Review component cho
063100-             'ices for cost optimization.'
063200              TO WK-NEW-INSIGHT-TEXT
063300              PERFORM C02900-ADD-INSIGHT
063400           END-IF
063500           IF WK-PARM-VALUE >= 7.50                               CR-13990
063600              MOVE 'Cost-effective architecture design.'
063700              TO WK-NEW-INSIGHT-TEXT
063800              PERFORM C02900-ADD-INSIGHT
063900           END-IF
064000     END-EVALUATE.
064100*-----------------------------------------------------------------
064200*                                  - BOTTLENECK SUMMARY + DETAIL
064300*                                    LINES IN THE NARRATIVE
064400*-----------------------------------------------------------------
064500 C02500-EMIT-BOTTLENECK-LINES.                                    CR-11901
064600     IF WK-BOT-COUNT > 0
064700        MOVE WK-BOT-COUNT              TO WK-NUM-EDIT
064800        PERFORM C02920-FIND-FIRST-NONBLANK
064900        STRING 'Found ' DELIMITED BY SIZE
065000               WK-NUM-TEXT(WK-FIRST-NONBLANK:) DELIMITED BY SIZE
065100               ' potential bottleneck(s) in the architecture.'
065200                                        DELIMITED BY SIZE
065300               INTO WK-NEW-INSIGHT-TEXT
065400        PERFORM C02900-ADD-INSIGHT
065500        PERFORM C02510-EMIT-ONE-BOTTLENECK-LINE
065600            VARYING WK-BX FROM 1 BY 1
065700            UNTIL WK-BX > WK-BOT-COUNT
065800     END-IF.
065900*-----------------------------------------------------------------
066000 C02510-EMIT-ONE-BOTTLENECK-LINE.
066100     MOVE WK-BOT-SCOREV(WK-BX)          TO WK-SCORE-EDIT.
066200     STRING 'Bottleneck: ' DELIMITED BY SIZE
066300            WK-BOT-NAME(WK-BX)   DELIMITED BY '  '
066400            ' (' DELIMITED BY SIZE
066500            WK-BOT-TYPE(WK-BX)   DELIMITED BY '  '
066600            ') - score ' DELIMITED BY SIZE
066700            WK-SCORE-TEXT        DELIMITED BY SIZE
066800            INTO WK-NEW-INSIGHT-TEXT.
066900     PERFORM C02900-ADD-INSIGHT.
067000*-----------------------------------------------------------------
067100*                                  - R5, PATTERN SUGGESTIONS
067200*-----------------------------------------------------------------
067300 C02600-EMIT-PATTERN-LINES.                                       CR-12550
067400     MOVE 'N'                           TO WK-HAS-LOAD-BALANCER
067500                                            WK-HAS-CACHE
067600                                            WK-HAS-QUEUE
067700                                            WK-HAS-DATABASE.
067800     PERFORM C02610-SCAN-ONE-COMPONENT
067900         VARYING WK-CX FROM 1 BY 1
068000         UNTIL WK-CX > WK-COMPONENT-COUNT.
068100     IF WK-HAS-DATABASE = 'Y' AND WK-HAS-CACHE = 'N'
068200        MOVE 'Consider adding a cache layer to improve database
068300-       'performance.'                  TO WK-NEW-INSIGHT-TEXT
068400        PERFORM C02900-ADD-INSIGHT
068500     END-IF.
068600     IF ARHD-COMPONENT-COUNT > 3 AND WK-HAS-LOAD-BALANCER = 'N'
068700        MOVE 'Consider adding a load balancer for better traffic
068800-       ' distribution.'                 TO WK-NEW-INSIGHT-TEXT
068900        PERFORM C02900-ADD-INSIGHT
069000     END-IF.
069100     IF WK-HAS-DATABASE = 'Y' AND WK-HAS-CACHE = 'Y'
069200        AND WK-HAS-QUEUE = 'Y'
069300        MOVE 'Architecture includes database, cache, and queue -
069400-       ' good for scalable systems.'     TO WK-NEW-INSIGHT-TEXT
069500        PERFORM C02900-ADD-INSIGHT
069600     END-IF.
069700*-----------------------------------------------------------------
069800 C02610-SCAN-ONE-COMPONENT.
069900     EVALUATE WK-CMP-TYPE(WK-CX)
070000        WHEN 'LOAD_BALANCER'
070100           MOVE 'Y'                      TO WK-HAS-LOAD-BALANCER
070200        WHEN 'CACHE'
070300           MOVE 'Y'                      TO WK-HAS-CACHE
070400        WHEN 'QUEUE'
070500           MOVE 'Y'                      TO WK-HAS-QUEUE
070600        WHEN 'DATABASE'
070700           MOVE 'Y'                      TO WK-HAS-DATABASE
070800     END-EVALUATE.
070900*-----------------------------------------------------------------
071000*                                  - APPEND WK-NEW-INSIGHT-TEXT
071100*                                    TO THE INSIGHT TABLE
071200*-----------------------------------------------------------------
071300 C02900-ADD-INSIGHT.
071400     ADD 1                              TO WK-INSIGHT-COUNT.
071500     MOVE WK-NEW-INSIGHT-TEXT
071600               TO WK-INS-TEXT(WK-INSIGHT-COUNT).
071700*-----------------------------------------------------------------
071800*                                  - LOCATE FIRST NON-BLANK
071900*                                    CHARACTER OF WK-NUM-TEXT
072000*-----------------------------------------------------------------
072100 C02920-FIND-FIRST-NONBLANK.
072200     MOVE 1                              TO WK-FIRST-NONBLANK.
072300     PERFORM C02921-STEP-NONBLANK
072400         UNTIL WK-FIRST-NONBLANK > 4
072500         OR WK-NUM-TEXT(WK-FIRST-NONBLANK:1) NOT = SPACE.
072600*-----------------------------------------------------------------
072700 C02921-STEP-NONBLANK.
072800     ADD 1                                TO WK-FIRST-NONBLANK.
072900*-----------------------------------------------------------------
073000*                                  - WRITE BOTTLENECK-FILE
073100*-----------------------------------------------------------------
073200 C04000-WRITE-BOTTLENECK-FILE.
073300     PERFORM C04010-WRITE-ONE-BOTTLENECK
073400         VARYING WK-BX FROM 1 BY 1
073500         UNTIL WK-BX > WK-BOT-COUNT.
073600     MOVE SPACES                         TO ARCBOT-RECORD.        CR-19102
073700     MOVE WK-BOT-COUNT                   TO ARBT-INCOMING.        CR-19102
073800     MOVE 'TOTAL BOTTLENECKS FOUND'       TO ARBT-COMP-NAME.      CR-19102
073900     PERFORM C08130-WRITE-BOTTLENECK.
074000*-----------------------------------------------------------------
074100 C04010-WRITE-ONE-BOTTLENECK.
074200     MOVE WK-BOT-ID(WK-BX)                TO ARBT-COMP-ID.
074300     MOVE WK-BOT-NAME(WK-BX)               TO ARBT-COMP-NAME.
074400     MOVE WK-BOT-TYPE(WK-BX)               TO ARBT-COMP-TYPE.
074500     MOVE WK-BOT-SCOREV(WK-BX)             TO ARBT-SCORE.
074600     MOVE WK-BOT-INCOMING(WK-BX)           TO ARBT-INCOMING.
074700     MOVE WK-BOT-OUTGOING(WK-BX)           TO ARBT-OUTGOING.
074800     PERFORM C08130-WRITE-BOTTLENECK.
074900*-----------------------------------------------------------------
075000*                                  - WRITE INSIGHTS-REPORT-FILE
075100*-----------------------------------------------------------------
075200 C05000-WRITE-INSIGHTS-FILE.
075300     PERFORM C05010-WRITE-ONE-INSIGHT
075400         VARYING WK-CX FROM 1 BY 1
075500         UNTIL WK-CX > WK-INSIGHT-COUNT.
075600*-----------------------------------------------------------------
075700 C05010-WRITE-ONE-INSIGHT.
075800     MOVE WK-INS-TEXT(WK-CX)               TO ARIN-TEXT.
075900     PERFORM C08140-WRITE-INSIGHT.
076000*-----------------------------------------------------------------
076100*                                  - FILE I/O PARAGRAPHS
076200*-----------------------------------------------------------------
076300 C08040-READ-PARAMETER-SCORE.
076400     READ PARAMETER-SCORE-FILE
076500         INTO ARCPARM-RECORD.
076600     IF NOT FS-PARAMETER-OK AND NOT FS-PARAMETER-EOF
076700        MOVE '0040'                      TO ERR-PUNTO
076800        MOVE 'READ PARAMETER-SCORE-FILE'  TO ERR-DESCRIZIONE
076900        MOVE WS-FS-PARAMETER-FILE         TO ERR-CODICE-X
077000        PERFORM C09000-ERRORE
077100        GO TO C09030-END
077200     END-IF.
077300*-----------------------------------------------------------------
077400 C08050-READ-COMPONENT.
077500     READ COMPONENT-FILE
077600         INTO ARCCOMP-RECORD.
077700     IF NOT FS-COMPONENT-OK AND NOT FS-COMPONENT-EOF
077800        MOVE '0050'                      TO ERR-PUNTO
077900        MOVE 'READ COMPONENT-FILE'        TO ERR-DESCRIZIONE
078000        MOVE WS-FS-COMPONENT-FILE         TO ERR-CODICE-X
078100        PERFORM C09000-ERRORE
078200        GO TO C09030-END
078300     END-IF.
078400*-----------------------------------------------------------------
078500 C08060-READ-LINK.
078600     READ LINK-FILE
078700         INTO ARCLINK-RECORD.
078800     IF NOT FS-LINK-OK AND NOT FS-LINK-EOF
078900        MOVE '0060'                      TO ERR-PUNTO
079000        MOVE 'READ LINK-FILE'             TO ERR-DESCRIZIONE
079100        MOVE WS-FS-LINK-FILE              TO ERR-CODICE-X
079200        PERFORM C09000-ERRORE
079300        GO TO C09030-END
079400     END-IF.
079500*-----------------------------------------------------------------
079600 C08130-WRITE-BOTTLENECK.
079700     WRITE REC-BOTTLENECK-FILE
079800         FROM ARCBOT-RECORD.
079900     IF FS-BOTTLENECK-OK
080000        CONTINUE
080100     ELSE
080200        MOVE '0130'                      TO ERR-PUNTO
080300        MOVE 'WRITE BOTTLENECK-FILE'      TO ERR-DESCRIZIONE
080400        MOVE WS-FS-BOTTLENECK-FILE        TO ERR-CODICE-X
080500        PERFORM C09000-ERRORE
080600        GO TO C09030-END
080700     END-IF.
080800*-----------------------------------------------------------------
080900 C08140-WRITE-INSIGHT.
081000     WRITE REC-INSIGHTS-REPORT-FILE
081100         FROM ARCINS-RECORD.
081200     IF FS-INSIGHTS-OK
081300        CONTINUE
081400     ELSE
081500        MOVE '0140'                      TO ERR-PUNTO
081600        MOVE 'WRITE INSIGHTS-REPORT-FILE' TO ERR-DESCRIZIONE
081700        MOVE WS-FS-INSIGHTS-FILE          TO ERR-CODICE-X
081800        PERFORM C09000-ERRORE
081900        GO TO C09030-END
082000     END-IF.
082100*-----------------------------------------------------------------
082200*                                  - TIME OF DAY FOR THE BANNERS
082300*-----------------------------------------------------------------
082400 C08180-ACCEPT-TIMEDATE.
082500     ACCEPT WSS-TIME-SIS FROM TIME.
082600     MOVE WSS-ORA                        TO DIS-ORA.
082700     MOVE WSS-MIN                        TO DIS-MIN.
082800     MOVE WSS-SEC                        TO DIS-SEC.
082900     MOVE ':'                            TO FILL-TM1 FILL-TM2.
083000     ACCEPT WSS-DATE-SIS FROM DATE YYYYMMDD.                      Y2K-0041
083100     MOVE WSS-AAAA                       TO DIS-AAAA.
083200     MOVE WSS-MM                         TO DIS-MM.
083300     MOVE WSS-GG                         TO DIS-GG.
083400     MOVE '/'                            TO FILL-DT1 FILL-DT2.
083500*-----------------------------------------------------------------
083600*
083700*-----------------------------------------------------------------
083800 C09000-ERRORE.
083900     DISPLAY '*====----------------------------------------====*'.
084000     DISPLAY '*====          ARCBT010 ABEND            ====*'.
084100     DISPLAY '*====----------------------------------------====*'.
084200     DISPLAY '*====   PROGRAM     : ' ERR-PROGRAMMA.
084300     DISPLAY '*====   POINT       : ' ERR-PUNTO.
084400     DISPLAY '*====   DESCRIPTION : ' ERR-DESCRIZIONE.
084500     DISPLAY '*====   FILE STATUS : ' ERR-CODICE-X.
084600     MOVE 12                              TO RETURN-CODE.
084700*-----------------------------------------------------------------
084800*
084900*-----------------------------------------------------------------
085000 C09020-STATISTICHE.
085100     DISPLAY '*====----------------------------------------====*'.
085200     DISPLAY '*====        RUN STATISTICS                ====*'.
085300     DISPLAY '*====----------------------------------------====*'.
085400     DISPLAY ' COMPONENTS READ.............: ' WS-TOT-COMPONENT.
085500     DISPLAY ' LINKS READ..................: ' WS-TOT-LINK.
085600     DISPLAY ' PARAMETER SCORES READ........: ' WS-TOT-PARAMETER.
085700     DISPLAY ' BOTTLENECKS FOUND............: ' WS-TOT-BOTTLENECK.
085800     DISPLAY ' INSIGHT LINES WRITTEN........: ' WS-TOT-INSIGHT.
085900*-----------------------------------------------------------------
086000*
086100*-----------------------------------------------------------------
086200 C01000-FINE.
086300     MOVE WK-INSIGHT-COUNT               TO WS-TOT-INSIGHT.
086400     CLOSE COMPONENT-FILE
086500           LINK-FILE
086600           PARAMETER-SCORE-FILE
086700           ARCHITECTURE-HEADER-FILE
086800           INSIGHTS-REPORT-FILE
086900           BOTTLENECK-FILE.
087000     PERFORM C09020-STATISTICHE.
087100     PERFORM C09030-END.
087200*-----------------------------------------------------------------
087300*
087400*-----------------------------------------------------------------
087500 C09030-END.
087600     SET EOJ-REACHED                TO TRUE.                     CR-21050
087700     PERFORM C08180-ACCEPT-TIMEDATE.
087800     DISPLAY '*====----------------------------------------====*'.
087900     DISPLAY '*====      ' WK-PROGRAM-NAME ' END OF RUN        ====*'.
088000     DISPLAY '*====   END DATE : ' DIS-DATE.
088100     DISPLAY '*====   END TIME : ' DIS-TIME.
088200     DISPLAY '*====   EOJ SW   : ' WK-EOJ-SWITCH.                 CR-21050
088300     DISPLAY '*====----------------------------------------====*'.
088400     STOP RUN.
088500*=====================      END       ****************************

000100******************************************************************
000200* ARCFINST   -  INSIGHT REPORT LINE LAYOUT
000300*
000400* ONE NARRATIVE LINE OF THE INSIGHTS REPORT.  NO HEADERS, NO
000500* CONTROL BREAKS - EACH RUN COVERS EXACTLY ONE ARCHITECTURE AND
000600* THE LINES GO OUT IN STRICT EMISSION ORDER (SEE ARCBT010).
000700*
000800* USED BY   - ARCBT010 (INSIGHTS-REPORT-FILE, OUTPUT)
000900*
001000* MAINTENANCE LOG
001100*   2003-04-11  RJT  CR-11402  ORIGINAL LAYOUT.
001200******************************************************************
001300 01  ARCINS-RECORD.
001400     05  ARIN-TEXT                 PIC X(132).
001500     05  FILLER                    PIC X(03).

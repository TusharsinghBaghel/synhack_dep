000100******************************************************************
000200* ARCFCMPR   -  COMPARISON REPORT LINE LAYOUT
000300*
000400* ONE ROW PER COMPARISON RUN - BOTH ARCHITECTURE NAMES AND
000500* SCORES, THE SCORE DIFFERENCE AND THE WINNER NAME.  FIELDS ARE
000600* PRE-EDITED SO ARCBT020 CAN WRITE THE RECORD WITH NO FURTHER
000700* CONVERSION AT WRITE TIME.
000800*
000900* USED BY   - ARCBT020 (COMPARISON-REPORT-FILE, OUTPUT)
001000*
001100* MAINTENANCE LOG
001200*   2003-04-11  RJT  CR-11402  ORIGINAL LAYOUT.
001300*   2011-09-06  WDK  CR-21060  RECORD IS 272 BYTES (80+2+6+2+80+2+
001400*                              6+2+6+2+80+4) - SEE ARCBT020'S
001500*                              REC-COMPARISON-REPORT-FILE, WHICH
001600*                              WAS FOUND SHORT AND WIDENED TO
001700*                              MATCH.
001800******************************************************************
001900 01  ARCCMP-RECORD.
002000     05  ARCM-ARCH1-NAME           PIC X(80).
002100     05  FILLER                    PIC X(02) VALUE SPACES.
002200     05  ARCM-ARCH1-SCORE          PIC -9(2).9(2).
002300     05  FILLER                    PIC X(02) VALUE SPACES.
002400     05  ARCM-ARCH2-NAME           PIC X(80).
002500     05  FILLER                    PIC X(02) VALUE SPACES.
002600     05  ARCM-ARCH2-SCORE          PIC -9(2).9(2).
002700     05  FILLER                    PIC X(02) VALUE SPACES.
002800     05  ARCM-SCORE-DIFF           PIC -9(2).9(2).
002900     05  FILLER                    PIC X(02) VALUE SPACES.
003000     05  ARCM-WINNER-NAME          PIC X(80).
003100     05  FILLER                    PIC X(04).

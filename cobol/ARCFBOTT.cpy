000100******************************************************************
000200* ARCFBOTT   -  BOTTLENECK REPORT RECORD LAYOUT
000300*
000400* ONE DETAIL ROW PER COMPONENT FLAGGED AS A BOTTLENECK (SCORE
000500* BELOW 0.8000).  NO CONTROL BREAKS; A TRAILING COUNT ROW USES
000600* THIS SAME COPYBOOK (SEE C04000-WRITE-BOTTLENECK-FILE IN
000700* ARCBT010).
000800*
000900* USED BY   - ARCBT010 (BOTTLENECK-FILE, OUTPUT)
001000*
001100* MAINTENANCE LOG
001200*   2003-04-11  RJT  CR-11402  ORIGINAL LAYOUT.
001300*   2011-07-19  WDK  CR-21006  REPACKED THE SCORE/INCOMING/
001400*                              OUTGOING FIELDS COMP-3 - LEFT
001500*                              ZONED BY MISTAKE ON THE ORIGINAL
001600*                              LAYOUT.
001700******************************************************************
001800 01  ARCBOT-RECORD.
001900     05  ARBT-COMP-ID              PIC X(36).
002000     05  ARBT-COMP-NAME            PIC X(60).
002100     05  ARBT-COMP-TYPE            PIC X(20).
002200     05  ARBT-SCORE                PIC S9(1)V9(4) COMP-3.         CR-21006
002300     05  ARBT-INCOMING             PIC S9(4)      COMP-3.         CR-21006
002400     05  ARBT-OUTGOING             PIC S9(4)      COMP-3.         CR-21006
002500     05  FILLER                    PIC X(11).

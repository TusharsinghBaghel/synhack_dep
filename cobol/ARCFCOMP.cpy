000100******************************************************************
000200* ARCFCOMP   -  COMPONENT RECORD LAYOUT
000300*
000400* ONE ENTRY PER ARCHITECTURE COMPONENT (DATABASE, CACHE, QUEUE,
000500* LOAD BALANCER, API SERVICE OR STORAGE NODE) ON THE DIAGRAM.
000600* THE BOTTLENECK SCORE ARRIVES ALREADY COMPUTED BY THE UPSTREAM
000700* SCORING ENGINE - THIS SHOP DOES NOT RECOMPUTE IT.
000800*
000900* USED BY   - ARCBT010 (COMPONENT-FILE, INPUT)
001000*           - ARCBT030 (COMPONENT-FILE INPUT, COPY-COMPONENT-FILE
001100*             OUTPUT, VIA COPY ... REPLACING)
001200*
001300* MAINTENANCE LOG
001400*   2003-04-11  RJT  CR-11402  ORIGINAL LAYOUT FOR ARCBT010.
001500*   2006-09-02  LMF  CR-14877  WIDENED COMP-NAME TO 60 ON REQUEST
001600*                              OF THE UI TEAM (LONGER DIAGRAM
001700*                              LABELS).
001800*   2011-07-19  WDK  CR-21006  REPACKED THE POSITION AND
001900*                              BOTTLENECK-SCORE FIELDS COMP-3 -
002000*                              THEY WERE LEFT ZONED BY MISTAKE
002100*                              AND WERE BURNING A FULL DISPLAY
002200*                              DIGIT PER BYTE ON EVERY COMPONENT
002300*                              ROW WRITTEN BY ARCBT030.
002400******************************************************************
002500 01  ARCCOMP-RECORD.
002600     05  ARCMP-ID                  PIC X(36).
002700     05  ARCMP-NAME                PIC X(60).                     CR-14877
002800     05  ARCMP-TYPE                PIC X(20).
002900     05  ARCMP-POS-X               PIC S9(7)V9(2) COMP-3.         CR-21006
003000     05  ARCMP-POS-Y               PIC S9(7)V9(2) COMP-3.         CR-21006
003100     05  ARCMP-BOT-SCORE           PIC S9(1)V9(4) COMP-3.         CR-21006
003200     05  FILLER                    PIC X(11).

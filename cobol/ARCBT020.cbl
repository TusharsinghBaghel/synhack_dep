000100******************************************************************
000200*
000300* PRODUCT   : ARCHITECTURE REVIEW BATCH SUBSYSTEM
000400*
000500* FUNCTION  : PAIRWISE SCORE COMPARISON BETWEEN TWO SCORED
000600*             ARCHITECTURE DIAGRAMS
000700*
000800* PROGRAM   : ARCBT020, COBOL/BATCH
000900*
001000* INPUT     : ARCHITECTURE-HEADER-FILE, ARCHITECTURE-HEADER-FILE-2
001100*
001200* OUTPUT    : COMPARISON-REPORT-FILE
001300*
001400******************************************************************
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    ARCBT020.
001700 AUTHOR.        R. J. TATE.
001800 INSTALLATION.  CONTINENTAL DATA SERVICES - APPLICATIONS DIV.
001900 DATE-WRITTEN.  05/02/1990.
002000 DATE-COMPILED.
002100 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
002200******************************************************************
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* 05/02/1990  RJT  CR-11780  ORIGINAL PROGRAM.  SIDE-BY-SIDE
002600*                            COMPARISON OF TWO ARCHITECTURE-
002700*                            HEADER RUNS FOR THE REVIEW BOARD.
002800* 08/19/1991  LMF  CR-12140  WINNER-NAME NOW CARRIES THE LOSING
002900*                            SIDE'S NAME TOO (BOTH NAMES ON ONE
003000*                            REPORT LINE INSTEAD OF TWO).
003100* 02/27/1993  LMF  CR-12990  TIE RULE CLARIFIED - EXACT EQUALITY
003200*                            ON THE SCORE FIELD ONLY, NO ROUNDING
003300*                            OR TOLERANCE BAND.
003400* 04/15/1994  DCR  CR-13310  SCORE-DIFFERENCE ADDED AS ITS OWN
003500*                            COLUMN PER HEURISTICS TEAM REQUEST.
003600* 11/02/1996  PQH  CR-14820  CONSOLIDATED FILE-STATUS DUMP ADDED
003700*                            TO THE ABEND BANNER FOR SUPPORT
003800*                            DESK TICKETS.
003900* 01/11/1999  PQH  Y2K-0041  FOUR-DIGIT YEAR REVIEW - NO DATE
004000*                            ARITHMETIC IN THIS PROGRAM, NO
004100*                            WINDOWING REQUIRED.  SIGNED OFF.
004200* 03/05/1999  PQH  Y2K-0041  Y2K CERTIFICATION CLOSED.
004300* 09/24/2002  SKV  CR-17110  SECOND HEADER FILE RENAMED FROM
004400*                            IFILARCH2 TO ARCHITECTURE-HEADER-
004500*                            FILE-2 FOR NAMING CONSISTENCY WITH
004600*                            ARCBT010/ARCBT030.
004700* 06/13/2006  NBH  CR-18640  SCORE COLUMNS RE-EDITED WITH LEADING
004800*                            SIGN AFTER A NEGATIVE-DIFFERENCE RUN
004900*                            PRINTED WITHOUT ITS MINUS SIGN.
005000* 07/19/2011  WDK  CR-21006  ARCFHEAD REPACKED COMP-3 PER THE
005100*                            ORIGINAL RECORD SPEC - LAYOUT ONLY,
005200*                            NO LOGIC CHANGE HERE.
005300* 08/02/2011  WDK  CR-21050  COLLAPSED THE REDUNDANT PERFORM OF
005400*                            C09030-END AFTER EACH FATAL-ERROR
005500*                            CALL INTO A GO TO, MATCHING THE
005600*                            ABORT IDIOM USED ELSEWHERE IN THE
005700*                            SHOP.  ADDED WK-PROGRAM-NAME AND
005800*                            WK-EOJ-SWITCH AT THE 77 LEVEL.
005900* 09/06/2011  WDK  CR-21060  REC-COMPARISON-REPORT-FILE WAS ONLY
006000*                            184 BYTES - SHORTER THAN ARCCMP-
006100*                            RECORD (272 BYTES) IT IS WRITTEN
006200*                            FROM.  THE WRITE WAS TRUNCATING AT
006300*                            BYTE 184, DROPPING THE LOW-ORDER
006400*                            DIGITS OF ARCM-SCORE-DIFF AND ALL OF
006500*                            ARCM-WINNER-NAME.  WIDENED TO 272 TO
006600*                            MATCH.
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER.  IBM-3090.
007100 OBJECT-COMPUTER.  IBM-3090.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS ARCH-TYPE-CLASS IS 'A' THRU 'Z'
007500     UPSI-0 IS ARCB-RERUN-SWITCH.
007600*-----------------------------------------------------------------
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*                                  - FIRST ARCHITECTURE  INPUT
008000     SELECT  ARCHITECTURE-HEADER-FILE
008100                           ASSIGN   TO ARCH-HEADER-FILE
008200                           ORGANIZATION IS LINE SEQUENTIAL
008300                           FILE STATUS IS WS-FS-HEADER-FILE-1.
008400*                                  - SECOND ARCHITECTURE  INPUT
008500     SELECT  ARCHITECTURE-HEADER-FILE-2
008600                           ASSIGN   TO ARCH-HEADER-FILE-2
008700                           ORGANIZATION IS LINE SEQUENTIAL
008800                           FILE STATUS IS WS-FS-HEADER-FILE-2.
008900*                                  - COMPARISON RESULT  OUTPUT
009000     SELECT  COMPARISON-REPORT-FILE
009100                           ASSIGN   TO COMPARISON-RPT-FILE
009200                           ORGANIZATION IS LINE SEQUENTIAL
009300                           FILE STATUS IS WS-FS-COMPARISON-FILE.
009400******************************************************************
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  ARCHITECTURE-HEADER-FILE
009800     LABEL RECORDS ARE OMITTED.
009900 01  REC-ARCHITECTURE-HEADER-FILE     PIC X(140).
010000 FD  ARCHITECTURE-HEADER-FILE-2
010100     LABEL RECORDS ARE OMITTED.
010200 01  REC-ARCHITECTURE-HEADER-FILE-2   PIC X(140).
010300 FD  COMPARISON-REPORT-FILE
010400     LABEL RECORDS ARE OMITTED.
010500 01  REC-COMPARISON-REPORT-FILE       PIC X(272).                 CR-21060
010600*-----------------------------------------------------------------
010700 WORKING-STORAGE SECTION.
010800*                                  - RECORD STAGING AREAS
010900*--- COPY FILE HEADER LAYOUT, ARCHITECTURE 1 SIDE
011000     COPY ARCFHEAD
011100         REPLACING ==ARCHDR-RECORD== BY ==ARCHDR1-RECORD==.
011200*--- COPY FILE HEADER LAYOUT, ARCHITECTURE 2 SIDE
011300     COPY ARCFHEAD
011400         REPLACING ==ARCHDR-RECORD== BY ==ARCHDR2-RECORD==.
011500*--- COPY FILE COMPARISON REPORT LINE LAYOUT
011600     COPY ARCFCMPR.
011700*-----------------------------------------------------------------
011800*                                  - FILE STATUS SWITCHES
011900 01  WK-FILE-STATUSES.
012000     05 WS-FS-HEADER-FILE-1         PIC X(02).
012100        88  FS-HEADER1-OK           VALUE '00'.
012200     05 WS-FS-HEADER-FILE-2         PIC X(02).
012300        88  FS-HEADER2-OK           VALUE '00'.
012400     05 WS-FS-COMPARISON-FILE       PIC X(02).
012500        88  FS-COMPARISON-OK        VALUE '00'.
012600     05 FILLER                      PIC X(02) VALUE SPACES.
012700*                                  - CONSOLIDATED STATUS DUMP FOR
012800*                                    THE ABEND BANNER - ONE MOVE
012900*                                    CARRIES ALL THREE CODES
013000 01  WK-FS-COMBINED.
013100     05 WK-FS-COMBINED-1            PIC X(02).
013200     05 WK-FS-COMBINED-2            PIC X(02).
013300     05 WK-FS-COMBINED-3            PIC X(02).
013400     05 FILLER                      PIC X(02) VALUE SPACES.
013500 01  WK-FS-COMBINED-X REDEFINES
013600       WK-FS-COMBINED               PIC X(08).
013700*-----------------------------------------------------------------
013800*                                  - SCORE-COMPARE WORK AREA
013900 01  WK-COMPARE-WORK.
014000     05 WK-ARCH1-SCOREV    PIC S9(2)V9(2) COMP-3.
014100     05 WK-ARCH2-SCOREV    PIC S9(2)V9(2) COMP-3.
014200     05 WK-SCORE-DIFFV     PIC S9(2)V9(2) COMP-3.
014300     05 FILLER                      PIC X(04) VALUE SPACES.
014400*                                  - ALTERNATE BYTE VIEW OF THE
014500*                                    PACKED COMPARE AREA, KEPT
014600*                                    SO THE ABEND BANNER CAN
014700*                                    DUMP THE RAW PACKED BYTES
014800*                                    IF A DATA EXCEPTION HITS
014900*                                    THE COMPUTE BELOW
015000 01  WK-COMPARE-WORK-X REDEFINES
015100       WK-COMPARE-WORK.
015200     05 WK-COMPARE-WORK-BYTES       PIC X(09).
015300     05 FILLER                      PIC X(04).
015400*-----------------------------------------------------------------
015500*                                  - WINNER-NAME RESULT AREA
015600 01  WK-WINNER-NAME                 PIC X(80).
015700*-----------------------------------------------------------------
015800*                                  - TIME/DATE DISPLAY AREA
015900 01  CAMPI-TIMEDATE.
016000     05  WSS-DATE-SIS.
016100         10  WSS-AAAA                 PIC 9(04).
016200         10  WSS-MM                   PIC 9(02).
016300         10  WSS-GG                   PIC 9(02).
016400     05  WSS-TIME-SIS.
016500         10  WSS-ORA                  PIC 9(02).
016600         10  WSS-MIN                  PIC 9(02).
016700         10  WSS-SEC                  PIC 9(02).
016800     05  DIS-DATE.
016900         10  DIS-MM                   PIC 9(02).
017000         10  FILL-DT1                 PIC X(01).
017100         10  DIS-GG                   PIC 9(02).
017200         10  FILL-DT2                 PIC X(01).
017300         10  DIS-AAAA                 PIC 9(04).
017400     05  DIS-TIME.
017500         10  DIS-ORA                  PIC 9(02).
017600         10  FILL-TM1                 PIC X(01).
017700         10  DIS-MIN                  PIC 9(02).
017800         10  FILL-TM2                 PIC X(01).
017900         10  DIS-SEC                  PIC 9(02).
018000     05  FILLER                       PIC X(04) VALUE SPACES.
018100*                                  - WHOLE-DATE VIEW, USED WHEN
018200*                                    THE RUN DATE IS CARRIED AS
018300*                                    ONE BLOCK INTO AN ERROR LINE
018400*                                    INSTEAD OF THREE SUB-FIELDS
018500 01  DIS-DATE-X REDEFINES
018600       DIS-DATE                      PIC X(08).
018700*-----------------------------------------------------------------
018800*                                  - COUNTERS AND ACCUMULATORS
018900 01  WK-TOTALS.
019000     05 WS-TOT-COMPARISON             PIC S9(4) COMP VALUE 0.
019100     05 FILLER                        PIC X(04) VALUE SPACES.
019200*-----------------------------------------------------------------
019300*                                  - PROGRAM ERROR AREA
019400 01  CAMPI-ERRORE.
019500     05  ERR-PROGRAMMA                PIC X(08).
019600     05  ERR-PUNTO                    PIC X(04).
019700     05  ERR-DESCRIZIONE              PIC X(60).
019800     05  ERR-CODICE-X                 PIC X(06).
019900     05  FILLER                       PIC X(04) VALUE SPACES.
020000*                                  - PROGRAM CONSTANT / EOJ SWITCH
020100 77  WK-PROGRAM-NAME                  PIC X(08) VALUE 'ARCBT020'. CR-21050
020200 77  WK-EOJ-SWITCH                    PIC X     VALUE 'N'.        CR-21050
020300     88  EOJ-REACHED                  VALUE 'Y'.
020400******************************************************************
020500 PROCEDURE DIVISION.
020600*-----------------------------------------------------------------
020700 MAIN-PROCESS.
020800     PERFORM C00010-INIT THRU C00010-INIT-EXIT.                   CR-21050
020900     PERFORM C02000-COMPARE.
021000     PERFORM C02010-WRITE-COMPARISON.
021100     PERFORM C01000-FINE.
021200*-----------------------------------------------------------------
021300*
021400*-----------------------------------------------------------------
021500 C00010-INIT.
021600     MOVE WK-PROGRAM-NAME            TO ERR-PROGRAMMA.
021700     PERFORM C08180-ACCEPT-TIMEDATE.
021800     PERFORM C00020-DISPL-INIT.
021900     OPEN INPUT  ARCHITECTURE-HEADER-FILE
022000                 ARCHITECTURE-HEADER-FILE-2.
022100     OPEN OUTPUT COMPARISON-REPORT-FILE.
022200     PERFORM C08050-READ-HEADER-ONE.
022300     PERFORM C08055-READ-HEADER-TWO.
022400 C00010-INIT-EXIT.
022500     EXIT.
022600*-----------------------------------------------------------------
022700*
022800*-----------------------------------------------------------------
022900 C00020-DISPL-INIT.
023000     DISPLAY '*====----------------------------------------====*'.
023100     DISPLAY '*==== ARCBT020 - ARCHITECTURE COMPARISON   ====*'.
023200     DISPLAY '*====----------------------------------------====*'.
023300     DISPLAY '*====   RUN DATE : ' DIS-DATE.
023400     DISPLAY '*====   RUN TIME : ' DIS-TIME.
023500     DISPLAY '*====----------------------------------------====*'.
023600*-----------------------------------------------------------------
023700*                                  - SCORE-DIFFERENCE AND WINNER
023800*                                    RULE, R. J. TATE'S ORIGINAL
023900*                                    THREE-WAY COMPARE
024000*-----------------------------------------------------------------
024100 C02000-COMPARE.
024200     MOVE ARHD-OVERALL-SCORE OF ARCHDR1-RECORD TO WK-ARCH1-SCOREV.
024300     MOVE ARHD-OVERALL-SCORE OF ARCHDR2-RECORD TO WK-ARCH2-SCOREV.
024400     COMPUTE WK-SCORE-DIFFV =
024500        WK-ARCH1-SCOREV - WK-ARCH2-SCOREV.
024600     IF WK-ARCH1-SCOREV > WK-ARCH2-SCOREV
024700        MOVE ARHD-NAME OF ARCHDR1-RECORD TO WK-WINNER-NAME
024800     ELSE
024900        IF WK-ARCH2-SCOREV > WK-ARCH1-SCOREV
025000           MOVE ARHD-NAME OF ARCHDR2-RECORD TO WK-WINNER-NAME
025100        ELSE
025200           MOVE 'Tie'                       TO WK-WINNER-NAME
025300        END-IF
025400     END-IF.
025500*-----------------------------------------------------------------
025600*                                  - BUILD AND WRITE THE SINGLE
025700*                                    COMPARISON REPORT LINE
025800*-----------------------------------------------------------------
025900 C02010-WRITE-COMPARISON.
026000     MOVE SPACES                           TO ARCCMP-RECORD.
026100     MOVE ARHD-NAME OF ARCHDR1-RECORD       TO ARCM-ARCH1-NAME.
026200     MOVE WK-ARCH1-SCOREV                   TO ARCM-ARCH1-SCORE.
026300     MOVE ARHD-NAME OF ARCHDR2-RECORD       TO ARCM-ARCH2-NAME.
026400     MOVE WK-ARCH2-SCOREV                   TO ARCM-ARCH2-SCORE.
026500     MOVE WK-SCORE-DIFFV                    TO ARCM-SCORE-DIFF.
026600     MOVE WK-WINNER-NAME                    TO ARCM-WINNER-NAME.
026700     PERFORM C08150-WRITE-COMPARISON.
026800     ADD 1                                  TO WS-TOT-COMPARISON.
026900*-----------------------------------------------------------------
027000*                                  - FILE I/O PARAGRAPHS
027100*-----------------------------------------------------------------
027200 C08050-READ-HEADER-ONE.
027300     READ ARCHITECTURE-HEADER-FILE
027400         INTO ARCHDR1-RECORD.
027500     IF NOT FS-HEADER1-OK
027600        MOVE '0050'                       TO ERR-PUNTO
027700        MOVE 'READ ARCHITECTURE-HEADER-FILE' TO ERR-DESCRIZIONE
027800        MOVE WS-FS-HEADER-FILE-1           TO ERR-CODICE-X
027900        PERFORM C09000-ERRORE
028000        GO TO C09030-END
028100     END-IF.
028200*-----------------------------------------------------------------
028300 C08055-READ-HEADER-TWO.
028400     READ ARCHITECTURE-HEADER-FILE-2
028500         INTO ARCHDR2-RECORD.
028600     IF NOT FS-HEADER2-OK
028700        MOVE '0055'                       TO ERR-PUNTO
028800        MOVE 'READ ARCHITECTURE-HEADER-FILE-2' TO ERR-DESCRIZIONE
028900        MOVE WS-FS-HEADER-FILE-2           TO ERR-CODICE-X
029000        PERFORM C09000-ERRORE
029100        GO TO C09030-END
029200     END-IF.
029300*-----------------------------------------------------------------
029400 C08150-WRITE-COMPARISON.
029500     WRITE REC-COMPARISON-REPORT-FILE
029600         FROM ARCCMP-RECORD.
029700     IF FS-COMPARISON-OK
029800        CONTINUE
029900     ELSE
030000        MOVE '0150'                       TO ERR-PUNTO
030100        MOVE 'WRITE COMPARISON-REPORT-FILE' TO ERR-DESCRIZIONE
030200        MOVE WS-FS-COMPARISON-FILE         TO ERR-CODICE-X
030300        PERFORM C09000-ERRORE
030400        GO TO C09030-END
030500     END-IF.
030600*-----------------------------------------------------------------
030700*                                  - TIME OF DAY FOR THE BANNERS
030800*-----------------------------------------------------------------
030900 C08180-ACCEPT-TIMEDATE.
031000     ACCEPT WSS-TIME-SIS FROM TIME.
031100     MOVE WSS-ORA                        TO DIS-ORA.
031200     MOVE WSS-MIN                        TO DIS-MIN.
031300     MOVE WSS-SEC                        TO DIS-SEC.
031400     MOVE ':'                            TO FILL-TM1 FILL-TM2.
031500     ACCEPT WSS-DATE-SIS FROM DATE YYYYMMDD.                      Y2K-0041
031600     MOVE WSS-AAAA                       TO DIS-AAAA.
031700     MOVE WSS-MM                         TO DIS-MM.
031800     MOVE WSS-GG                         TO DIS-GG.
031900     MOVE '/'                            TO FILL-DT1 FILL-DT2.
032000*-----------------------------------------------------------------
032100*
032200*-----------------------------------------------------------------
032300 C09000-ERRORE.
032400     MOVE WS-FS-HEADER-FILE-1            TO WK-FS-COMBINED-1.
032500     MOVE WS-FS-HEADER-FILE-2            TO WK-FS-COMBINED-2.
032600     MOVE WS-FS-COMPARISON-FILE          TO WK-FS-COMBINED-3.
032700     DISPLAY '*====----------------------------------------====*'.
032800     DISPLAY '*====          ARCBT020 ABEND            ====*'.
032900     DISPLAY '*====----------------------------------------====*'.
033000     DISPLAY '*====   PROGRAM     : ' ERR-PROGRAMMA.
033100     DISPLAY '*====   POINT       : ' ERR-PUNTO.
033200     DISPLAY '*====   DESCRIPTION : ' ERR-DESCRIZIONE.
033300     DISPLAY '*====   FILE STATUS : ' ERR-CODICE-X.
033400     DISPLAY '*====   ALL STATUS  : ' WK-FS-COMBINED-X.           CR-14820
033500     DISPLAY '*====   SCORE WORK  : ' WK-COMPARE-WORK-BYTES.
033600     DISPLAY '*====   RUN DATE    : ' DIS-DATE-X.
033700     MOVE 12                              TO RETURN-CODE.
033800*-----------------------------------------------------------------
033900*
034000*-----------------------------------------------------------------
034100 C09020-STATISTICHE.
034200     DISPLAY '*====----------------------------------------====*'.
034300     DISPLAY '*====        RUN STATISTICS                ====*'.
034400     DISPLAY '*====----------------------------------------====*'.
034500     DISPLAY ' COMPARISON LINES WRITTEN.....: ' WS-TOT-COMPARISON.
034600*-----------------------------------------------------------------
034700*
034800*-----------------------------------------------------------------
034900 C01000-FINE.
035000     CLOSE ARCHITECTURE-HEADER-FILE
035100           ARCHITECTURE-HEADER-FILE-2
035200           COMPARISON-REPORT-FILE.
035300     PERFORM C09020-STATISTICHE.
035400     PERFORM C09030-END.
035500*-----------------------------------------------------------------
035600*
035700*-----------------------------------------------------------------
035800 C09030-END.
035900     SET EOJ-REACHED                 TO TRUE.                     CR-21050
036000     PERFORM C08180-ACCEPT-TIMEDATE.
036100     DISPLAY '*====----------------------------------------====*'.
036200     DISPLAY '*====      ' WK-PROGRAM-NAME ' END OF RUN        ====*'.
036300     DISPLAY '*====   END DATE : ' DIS-DATE.
036400     DISPLAY '*====   END TIME : ' DIS-TIME.
036500     DISPLAY '*====   EOJ SW   : ' WK-EOJ-SWITCH.                 CR-21050
036600     DISPLAY '*====----------------------------------------====*'.
036700     STOP RUN.
036800*=====================      END       ****************************

000100******************************************************************
000200* ARCFHEAD   -  ARCHITECTURE-HEADER RECORD LAYOUT
000300*
000400* ONE ENTRY PER ARCHITECTURE.  OVERALL SCORE AND THE COMPONENT/
000500* LINK COUNTS ARRIVE ALREADY COMPUTED - THE COUNTS ARE CARRIED
000600* HERE RATHER THAN RE-TALLIED SO A RUN CAN SCORE AN ARCHITECTURE
000700* WITHOUT RE-READING COMPONENT-FILE/LINK-FILE IN FULL FIRST.
000800*
000900* USED BY   - ARCBT010 (ARCHITECTURE-HEADER-FILE, INPUT)
001000*           - ARCBT020 (ARCHITECTURE-HEADER-FILE AND
001100*             ARCHITECTURE-HEADER-FILE-2, BOTH INPUT)
001200*           - ARCBT030 (ARCHITECTURE-HEADER-FILE INPUT,
001300*             COPY-ARCHITECTURE-HEADER-FILE OUTPUT)
001400*
001500* MAINTENANCE LOG
001600*   2003-04-11  RJT  CR-11402  ORIGINAL LAYOUT.
001700*   2009-11-20  DCR  CR-19930  ADDED ARHD-LINK-COUNT FOR THE
001800*                              LINK-RATIO BANDING RULE.
001900*   2011-07-19  WDK  CR-21006  REPACKED THE SCORE AND COUNT
002000*                              FIELDS COMP-3 - LEFT ZONED BY
002100*                              MISTAKE ON THE ORIGINAL LAYOUT.
002200******************************************************************
002300 01  ARCHDR-RECORD.
002400     05  ARHD-ID                   PIC X(36).
002500     05  ARHD-NAME                 PIC X(80).
002600     05  ARHD-OVERALL-SCORE        PIC S9(2)V9(2) COMP-3.         CR-21006
002700     05  ARHD-COMPONENT-COUNT      PIC S9(4)      COMP-3.         CR-21006
002800     05  ARHD-LINK-COUNT           PIC S9(4)      COMP-3.         CR-21006
002900     05  FILLER                    PIC X(12).

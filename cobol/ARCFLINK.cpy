000100******************************************************************
000200* ARCFLINK   -  LINK RECORD LAYOUT
000300*
000400* ONE ENTRY PER CONNECTION BETWEEN TWO COMPONENTS ON THE SAME
000500* ARCHITECTURE DIAGRAM.  LINK-TYPE IS VALIDATED ELSEWHERE (NOT
000600* IN THIS SLICE) - TREAT IT AS OPAQUE TEXT HERE.
000700*
000800* USED BY   - ARCBT010 (LINK-FILE, INPUT)
000900*           - ARCBT030 (LINK-FILE INPUT, COPY-LINK-FILE OUTPUT,
001000*             VIA COPY ... REPLACING)
001100*
001200* MAINTENANCE LOG
001300*   2003-04-11  RJT  CR-11402  ORIGINAL LAYOUT.
001400******************************************************************
001500 01  ARCLINK-RECORD.
001600     05  ARLK-ID                   PIC X(36).
001700     05  ARLK-SOURCE-ID            PIC X(36).
001800     05  ARLK-TARGET-ID            PIC X(36).
001900     05  ARLK-TYPE                 PIC X(20).
002000     05  FILLER                    PIC X(12).
